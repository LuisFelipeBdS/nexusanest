000100******************************************************************     PATASMT
000200* COPYBOOK   PATASMT                                               *
000300* RECORD     PATIENT-ASSESSMENT-REC                                *
000400* FILE       PATIENTS  (DDS0001.PERIORSK.PATIENT.ASSESS)           *
000500* LENGTH     200 BYTES, FIXED, ONE REC PER PRE-OP ASSESSMENT       *
000600*                                                                  *
000700* MAINTENANCE HISTORY                                             *
000800*   04/02/96  JWC  ORIGINAL LAYOUT FOR PRE-OP RISK WORKBENCH       *
000900*   11/14/97  RST  ADDED STOP-BANG SCREEN FIELDS (POS 89-93)       *
001000*   02/03/99  JWC  Y2K - NO DATE FIELDS ON THIS RECORD, N/C        *
001100*   08/19/02  MLH  ADDED PRE-DELIRIC INPUT FIELDS (POS 72-88)      *
001150*   11/03/09  RST  DROPPED PA-SURGICAL-PROFILE, PA-ASA-PROFILE     *
001160*             AND PA-COMORBID-FLAG-TABLE REDEFINES - NONE WAS      *
001170*             EVER COPYd IN, COMMENTS OVERSTATED WHO USED THEM     *
001200******************************************************************     PATASMT
001300 01  PATIENT-ASSESSMENT-REC.
001400     05  PA-PATIENT-ID               PIC X(06).
001500     05  PA-PATIENT-NAME             PIC X(20).
001600     05  PA-AGE-YEARS                PIC 9(03).
001700     05  PA-SEX-CODE                 PIC X(01).
001800         88  PA-SEX-MALE                    VALUE "M".
001900         88  PA-SEX-FEMALE                  VALUE "F".
002000     05  PA-ASA-CLASS                PIC X(02).
002100         88  PA-ASA-CLASS-I                 VALUE "1 ".
002200         88  PA-ASA-CLASS-II                VALUE "2 ".
002300         88  PA-ASA-CLASS-III               VALUE "3 ".
002400         88  PA-ASA-CLASS-IV                VALUE "4 ".
002500         88  PA-ASA-CLASS-V                 VALUE "5 ".
002600         88  PA-ASA-CLASS-VI                VALUE "6 ".
002700         88  PA-ASA-CLASS-VALID             VALUES "1 " "2 " "3 "
002800                                                   "4 " "5 " "6 ".
002900     05  PA-ASA-EMERGENCY            PIC X(01).
003000         88  PA-ASA-EMERG-YES               VALUE "Y".
003100     05  PA-FUNCTIONAL-STAT          PIC X(01).
003200         88  PA-FUNC-INDEPENDENT            VALUE "I".
003300         88  PA-FUNC-PARTIAL-DEPEND         VALUE "P".
003400         88  PA-FUNC-TOTAL-DEPEND           VALUE "T".
003500     05  PA-URGENCY-CODE             PIC X(01).
003600         88  PA-URGENCY-ELECTIVE            VALUE "E".
003700         88  PA-URGENCY-URGENT              VALUE "U".
003800         88  PA-URGENCY-EMERGENCY           VALUE "M".
003900     05  PA-SURG-CATEGORY            PIC X(01).
004000         88  PA-SURG-CARDIAC                VALUE "C".
004100         88  PA-SURG-VASCULAR               VALUE "V".
004200         88  PA-SURG-THORACIC               VALUE "T".
004300         88  PA-SURG-ABDOMINAL              VALUE "A".
004400         88  PA-SURG-ORTHOPEDIC             VALUE "O".
004500         88  PA-SURG-NEURO                  VALUE "N".
004600         88  PA-SURG-UROLOGY                VALUE "U".
004700         88  PA-SURG-GYNECOLOGY             VALUE "G".
004800         88  PA-SURG-OTHER                  VALUE "X".
004900     05  PA-SURG-SUBTYPE             PIC X(01).
005000         88  PA-SUBTYPE-CARD-CORONARY       VALUE "C".
005100         88  PA-SUBTYPE-CARD-VALVE          VALUE "V".
005200         88  PA-SUBTYPE-CARD-COMBINED       VALUE "B".
005300         88  PA-SUBTYPE-VASC-SUPRAING       VALUE "S".
005400         88  PA-SUBTYPE-VASC-INFRAING       VALUE "I".
005500         88  PA-SUBTYPE-ABD-UPPER           VALUE "U".
005600         88  PA-SUBTYPE-ABD-LOWER           VALUE "L".
005700         88  PA-SUBTYPE-ORTHO-LARGE         VALUE "L".
005800         88  PA-SUBTYPE-ORTHO-SMALL         VALUE "S".
005900     05  PA-SURG-SIZE                PIC X(01).
006000         88  PA-SIZE-SMALL                  VALUE "S".
006100         88  PA-SIZE-MEDIUM                 VALUE "M".
006200         88  PA-SIZE-LARGE                  VALUE "L".
006300         88  PA-SIZE-SPECIAL                VALUE "E".
006400     05  PA-INCISION-SITE            PIC X(01).
006500         88  PA-INCIS-INTRATHORACIC         VALUE "T".
006600         88  PA-INCIS-UPPER-ABDOMEN         VALUE "U".
006700         88  PA-INCIS-LOWER-ABDOMEN         VALUE "L".
006800         88  PA-INCIS-OTHER                 VALUE "O".
006900     05  PA-DURATION-CAT             PIC X(01).
007000         88  PA-DURATION-UNDER-2H           VALUE "1".
007100         88  PA-DURATION-2-TO-3H            VALUE "2".
007200         88  PA-DURATION-OVER-3H            VALUE "3".
007300     05  PA-HEMOGLOBIN               PIC 9(02)V9(02).
007400     05  PA-HEMATOCRIT               PIC 9(02)V9(02).
007500     05  PA-CREATININE               PIC 9(02)V9(02).
007600     05  PA-UREA                     PIC 9(03)V9(01).
007700     05  PA-ALBUMIN                  PIC 9(01)V9(02).
007800     05  PA-PLATELETS                PIC 9(04)V9(01).
007900     05  PA-BLOOD-PH                 PIC 9(01)V9(02).
008000     05  PA-SPO2-PCT                 PIC 9(03)V9(01).
008100     05  PA-APACHE-II                PIC 9(02)V9(02).
008200     05  PA-ADMISSION-GROUP          PIC X(01).
008300         88  PA-ADMIT-CLINICAL              VALUE "C".
008400         88  PA-ADMIT-SURGICAL              VALUE "S".
008500         88  PA-ADMIT-TRAUMA                VALUE "T".
008600         88  PA-ADMIT-NEURO                 VALUE "N".
008700         88  PA-ADMIT-GROUP-VALID           VALUES "C" "S" "T" "N".
008800     05  PA-COMA-FLAG                PIC X(01).
008900         88  PA-COMA-YES                    VALUE "Y".
009000     05  PA-INFECTION-FLAG           PIC X(01).
009100         88  PA-INFECTION-YES               VALUE "Y".
009200     05  PA-RESP-INFECT-1MO          PIC X(01).
009300         88  PA-RESP-INFECT-YES             VALUE "Y".
009400     05  PA-HYPERTENSION             PIC X(01).
009500         88  PA-HYPERTENSION-YES            VALUE "Y".
009600     05  PA-ISCHEMIC-HD              PIC X(01).
009700         88  PA-ISCHEMIC-HD-YES             VALUE "Y".
009800     05  PA-CHF-FLAG                 PIC X(01).
009900         88  PA-CHF-YES                     VALUE "Y".
010000     05  PA-CEREBROVASC              PIC X(01).
010100         88  PA-CEREBROVASC-YES             VALUE "Y".
010200     05  PA-DIABETES-FLAG            PIC X(01).
010300         88  PA-DIABETES-YES                VALUE "Y".
010400     05  PA-INSULIN-FLAG             PIC X(01).
010500         88  PA-INSULIN-YES                 VALUE "Y".
010600     05  PA-COPD-FLAG                PIC X(01).
010700         88  PA-COPD-YES                    VALUE "Y".
010800     05  PA-SEDATIVES-FLAG           PIC X(01).
010900         88  PA-SEDATIVES-YES               VALUE "Y".
011000     05  PA-OPIOIDS-FLAG             PIC X(01).
011100         88  PA-OPIOIDS-YES                 VALUE "Y".
011200     05  PA-SNORING                  PIC X(01).
011300         88  PA-SNORING-YES                 VALUE "Y".
011400     05  PA-TIREDNESS                PIC X(01).
011500         88  PA-TIREDNESS-YES               VALUE "Y".
011600     05  PA-OBSERVED-APNEA           PIC X(01).
011700         88  PA-OBSERVED-APNEA-YES          VALUE "Y".
011800     05  PA-BMI-OVER-35              PIC X(01).
011900         88  PA-BMI-OVER-35-YES             VALUE "Y".
012000     05  PA-NECK-OVER-40CM           PIC X(01).
012100         88  PA-NECK-OVER-40-YES            VALUE "Y".
012200     05  FILLER                      PIC X(107).
