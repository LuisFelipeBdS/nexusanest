000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  PERIORSK.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV CENTER.
000500 DATE-WRITTEN. 04/02/94.
000600 DATE-COMPILED. 04/02/94.
000700 SECURITY. NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM EDITS AND SCORES THE DAILY PRE-OPERATIVE
001300*          RISK ASSESSMENT FILE PRODUCED BY THE PRE-ADMISSION
001400*          TESTING CLINIC.
001500*
001600*          IT CONTAINS A SINGLE RECORD FOR EVERY PATIENT BOOKED
001700*          FOR SURGERY AND SCREENED AT THE CLINIC.
001800*
001900*          THE PROGRAM EDITS EACH RECORD, MAPS ITS FIELDS TO THE
002000*          SCORER SUBPROGRAMS' PARAMETER LAYOUTS, CALLS THE NINE
002100*          SCORERS, AND WRITES A SCORES-RESULT REC PLUS A REPORT
002200*          DETAIL BLOCK FOR EVERY GOOD RECORD.  RECORDS FAILING
002300*          EDIT ARE WRITTEN TO THE ERROR FILE AND SKIPPED.
002400*
002500******************************************************************
002600*
002700          INPUT FILE              -   DDS0001.PERIORSK.PATIENT.ASSESS
002800          OUTPUT FILE PRODUCED    -   DDS0001.PERIORSK.SCORES.OUT
002900          REPORT FILE PRODUCED   -   DDS0001.PERIORSK.RPT.LST
003000          ERROR FILE PRODUCED    -   DDS0001.PERIORSK.ERR.LST
003100*
003200******************************************************************
003300*  CHANGE LOG
003400*   04/02/94  JWC  0000  ORIGINAL - REWORKED FROM THE CHARGE-EDIT
003500*                        WORKBENCH FOR THE PRE-OP RISK PROJECT
003600*   11/14/97  RST  0087  ADDED STOP-BANG CALL AND MAPPED FIELDS
003700*   02/03/99  JWC  0103  Y2K REVIEW - WS-DATE EXPANDED TO 4-DIGIT
003800*                        YEAR ON THE REPORT HEADER, NO OTHER CHANGE
003900*   08/19/02  MLH  0144  ADDED AKICS AND PRE-DELIRIC CALLS AND
004000*                        THEIR FIELD-EDIT AND MAPPING LOGIC
004100*   03/11/05  RST  0168  REPLACED PER-SCORER WRITE OF RPTFILE WITH
004200*                        CALLS TO RISKRPT (FUNCTION CODES O/D/T) SO
004300*                        THE TOTALS LOGIC LIVES IN ONE PLACE
004400*   05/14/08  JWC  0171  STANDARDS REVIEW - NO LOGIC CHANGE
004410*   09/22/09  RST  0184  PRE-DELIRIC CATEGORY NOTE ADDED AT
004420*                        470-CALL-PREDELIRIC - SEE RISKRPT 0184
004500******************************************************************
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER. IBM-390.
004900 OBJECT-COMPUTER. IBM-390.
005000 SPECIAL-NAMES.
005100     C01 IS NEXT-PAGE.
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT SYSOUT
005500     ASSIGN TO UT-S-SYSOUT
005600       ORGANIZATION IS SEQUENTIAL.
005700*
005800     SELECT PATIENTS
005900     ASSIGN TO UT-S-PATIENTS
006000       ACCESS MODE IS SEQUENTIAL
006100       FILE STATUS IS OFCODE.
006200*
006300     SELECT SCORESOUT
006400     ASSIGN TO UT-S-SCORESOUT
006500       ACCESS MODE IS SEQUENTIAL
006600       FILE STATUS IS OFCODE.
006700*
006800     SELECT ERRFILE
006900     ASSIGN TO UT-S-ERRFILE
007000       ACCESS MODE IS SEQUENTIAL
007100       FILE STATUS IS OFCODE.
007200*
007300 DATA DIVISION.
007400 FILE SECTION.
007500 FD  SYSOUT
007600     RECORDING MODE IS F
007700     LABEL RECORDS ARE STANDARD
007800     RECORD CONTAINS 130 CHARACTERS
007900     BLOCK CONTAINS 0 RECORDS
008000     DATA RECORD IS SYSOUT-REC.
008100 01  SYSOUT-REC  PIC X(130).
008200*
008300****** THIS FILE IS PASSED IN FROM THE PRE-ADMISSION TESTING
008400****** CLINIC.  IT CONTAINS ONE RECORD PER PATIENT ASSESSMENT.
008500 FD  PATIENTS
008600     RECORDING MODE IS F
008700     LABEL RECORDS ARE STANDARD
008800     RECORD CONTAINS 200 CHARACTERS
008900     BLOCK CONTAINS 0 RECORDS
009000     DATA RECORD IS PATIENT-ASSESSMENT-REC.
009100     COPY PATASMT.
009200*
009300****** THIS FILE IS WRITTEN FOR EVERY PATIENT RECORD THAT PASSES
009400****** EDIT AND IS SUCCESSFULLY SCORED BY ALL NINE SCORERS.
009500 FD  SCORESOUT
009600     RECORDING MODE IS F
009700     LABEL RECORDS ARE STANDARD
009800     RECORD CONTAINS 150 CHARACTERS
009900     BLOCK CONTAINS 0 RECORDS
010000     DATA RECORD IS SCORES-RESULT-REC.
010100     COPY SCORRSLT.
010200*
010300 FD  ERRFILE
010400     RECORDING MODE IS F
010500     LABEL RECORDS ARE STANDARD
010600     RECORD CONTAINS 80 CHARACTERS
010700     BLOCK CONTAINS 0 RECORDS
010800     DATA RECORD IS ERR-REC.
010900 01  ERR-REC.
011000     05  ERR-PATIENT-ID              PIC X(06).
011100     05  FILLER                      PIC X(02).
011200     05  ERR-REASON                  PIC X(60).
011300     05  FILLER                      PIC X(12).
011400*
011500 WORKING-STORAGE SECTION.
011600 01  FILE-STATUS-CODES.
011700     05  OFCODE                      PIC X(02).
011800         88  CODE-WRITE                   VALUE SPACES.
011900*
012000 01  WS-SYSOUT-REC.
012100     05  MSG                         PIC X(80).
012200*
012300 01  WS-DATE-REC.
012310     05  WS-DATE                     PIC 9(08).
012320*                                                                     PERIORSK
012330* ALTERNATE VIEW - RUN DATE BROKEN OUT FOR THE RPTFILE PAGE HEADER   PERIORSK
012340 01  WS-DATE-BREAKDOWN REDEFINES WS-DATE-REC.
012350     05  WS-DATE-CC                  PIC 9(02).
012360     05  WS-DATE-YY                  PIC 9(02).
012370     05  WS-DATE-MM                  PIC 9(02).
012380     05  WS-DATE-DD                  PIC 9(02).
012400*
012500 01  COUNTERS-IDXS-AND-ACCUMULATORS.
012600     05  RECORDS-READ                PIC 9(07) COMP.
012700     05  RECORDS-REJECTED            PIC 9(07) COMP.
012800     05  RECORDS-PROCESSED           PIC 9(07) COMP.
012900     05  WS-COMORBID-IX              PIC 9(02) COMP.
012950*                                                                     PERIORSK
012960* ALTERNATE VIEW - THE THREE RUN-CONTROL COUNTERS AS A TABLE, USED   PERIORSK
012970* ONLY BY THE 999-CLEANUP TRACE DISPLAY IF DUMP IS TURNED ON         PERIORSK
012980 01  WS-CONTROL-TOTALS-TABLE REDEFINES COUNTERS-IDXS-AND-ACCUMULATORS.
012990     05  WS-CONTROL-TOTAL           PIC 9(07) COMP OCCURS 3 TIMES.
012995     05  FILLER                      PIC 9(02) COMP.
013000*
013100 01  MISC-WS-FLDS.
013200     05  RETURN-CD                   PIC S9(04) COMP VALUE 0.
013300*
013400 01  FLAGS-AND-SWITCHES.
013500     05  MORE-DATA-SW                PIC X(01) VALUE "Y".
013600         88  NO-MORE-DATA                  VALUE "N".
013700     05  ERROR-FOUND-SW              PIC X(01) VALUE "N".
013800         88  RECORD-ERROR-FOUND            VALUE "Y".
013900         88  VALID-RECORD                  VALUE "N".
014000*
014100*    MAPPED SCORER-INPUT HOLDING AREA, BUILT BY 350-MAP-SCORER-
014200*    INPUTS FROM THE RAW PATIENT-ASSESSMENT-REC FIELDS.
014300 01  WS-MAPPED-FLAGS.
014400     05  WS-EMERGENCY-FLAG           PIC X(01).
014500     05  WS-AGE-51-80-FLAG           PIC X(01).
014600     05  WS-AGE-OVER-80-FLAG         PIC X(01).
014700     05  WS-SPO2-LE-95-FLAG          PIC X(01).
014800     05  WS-SPO2-91-95-FLAG          PIC X(01).
014900     05  WS-SPO2-LE-90-FLAG          PIC X(01).
015000     05  WS-ANEMIA-FLAG              PIC X(01).
015100     05  WS-UPPER-ABDOMEN-FLAG       PIC X(01).
015200     05  WS-INTRATHORACIC-FLAG       PIC X(01).
015300     05  WS-DURATION-2-3H-FLAG       PIC X(01).
015400     05  WS-DURATION-OVER-3H-FLAG    PIC X(01).
015500     05  WS-HIGH-RISK-SURGERY-FLAG   PIC X(01).
015600     05  WS-RCRI-CREATININE-FLAG     PIC X(01).
015700     05  WS-STOPBANG-AGE-FLAG        PIC X(01).
015800     05  WS-STOPBANG-MALE-FLAG       PIC X(01).
015900     05  WS-AKICS-SURG-TYPE          PIC X(01).
016000     05  WS-AKICS-COMPLEXITY         PIC X(01).
016100*                                                                     PERIORSK
016200* ALTERNATE VIEW - THE SIXTEEN MAPPED ONE-BYTE FLAGS AS A TABLE,     PERIORSK
016300* USED ONLY BY THE TRACE DISPLAY IN 999-CLEANUP FOR DUMP SUPPORT    PERIORSK
016400 01  WS-MAPPED-FLAGS-TABLE REDEFINES WS-MAPPED-FLAGS.
016500     05  WS-MAPPED-FLAG              PIC X(01) OCCURS 16 TIMES.
016600*
016700*    CALL PARAMETER AREAS - ONE GROUP PER SCORER SUBPROGRAM,
016800*    LAID OUT IN THE SHAPE OF EACH SUBPROGRAM'S LINKAGE SECTION.
016900 01  WS-ASA-PARMS.
017000     05  AS-FUNCTION-CODE            PIC X(01).
017100     05  AS-ASA-CLASS                PIC X(02).
017200     05  AS-ASA-EMERGENCY            PIC X(01).
017300     05  AS-ASA-LABEL-OUT            PIC X(02).
017400     05  AS-ASA-EMERG-OUT            PIC X(01).
017500     05  AS-ASA-RISK-BAND-OUT        PIC X(12).
017600     05  AS-ASA-NORM-PCT-OUT         PIC 9(02)V9(02).
017700     05  AS-SURG-SIZE                PIC X(01).
017800     05  AS-SURG-CATEGORY            PIC X(01).
017900     05  AS-SURG-SUBTYPE             PIC X(01).
018000     05  AS-INCISION-SITE            PIC X(01).
018100     05  AS-SURG-RISK-CLASS-OUT      PIC X(04).
018200     05  AS-RETURN-CD                PIC S9(04) COMP.
018300*
018400 01  WS-NSQIP-PARMS.
018500     05  NQ-AGE-YEARS                PIC 9(03).
018600     05  NQ-MALE-FLAG                PIC X(01).
018700     05  NQ-FUNCTIONAL-STAT          PIC X(01).
018800     05  NQ-EMERGENCY-FLAG           PIC X(01).
018900     05  NQ-ASA-CLASS                PIC X(02).
019000     05  NQ-DIABETES-FLAG            PIC X(01).
019100     05  NQ-HYPERTENSION-FLAG        PIC X(01).
019200     05  NQ-COPD-FLAG                PIC X(01).
019300     05  NQ-CHF-FLAG                 PIC X(01).
019400     05  NQ-SURG-CATEGORY            PIC X(01).
019500     05  NQ-HEMATOCRIT               PIC 9(02)V9(02).
019600     05  NQ-CREATININE               PIC 9(02)V9(02).
019700     05  NQ-ALBUMIN                  PIC 9(01)V9(02).
019800     05  NQ-PLATELETS                PIC 9(04)V9(01).
019900     05  NQ-SCORE-OUT                PIC 9(02)V9(02).
020000     05  NQ-MORT-PCT-OUT             PIC 9(02)V9(02).
020100     05  NQ-CARD-PCT-OUT             PIC 9(02)V9(02).
020200     05  NQ-PNEU-PCT-OUT             PIC 9(02)V9(02).
020300     05  NQ-SSI-PCT-OUT              PIC 9(02)V9(02).
020400     05  NQ-UTI-PCT-OUT              PIC 9(02)V9(02).
020500     05  NQ-VTE-PCT-OUT              PIC 9(02)V9(02).
020600     05  NQ-RENAL-PCT-OUT            PIC 9(02)V9(02).
020700     05  NQ-READM-PCT-OUT            PIC 9(02)V9(02).
020800     05  NQ-REOP-PCT-OUT             PIC 9(02)V9(02).
020900     05  NQ-LOS-DAYS-OUT             PIC 9(02)V9(02).
021000     05  NQ-RETURN-CD                PIC S9(04) COMP.
021100*
021200 01  WS-RCRI-PARMS.
021300     05  RC-HIGH-RISK-SURGERY        PIC X(01).
021400     05  RC-ISCHEMIC-HD              PIC X(01).
021500     05  RC-CHF-FLAG                 PIC X(01).
021600     05  RC-CEREBROVASC              PIC X(01).
021700     05  RC-INSULIN-FLAG             PIC X(01).
021800     05  RC-CREATININE-FACTOR        PIC X(01).
021900     05  RC-SCORE-OUT                PIC 9(01).
022000     05  RC-CLASS-OUT                PIC X(02).
022100     05  RC-RISK-PCT-OUT             PIC 9(02)V9(02).
022200     05  RC-CATEGORY-OUT             PIC X(12).
022300     05  RC-SIMPLE-CATEGORY-OUT      PIC X(12).
022400     05  RC-RETURN-CD                PIC S9(04) COMP.
022500*
022600 01  WS-ARIS-PARMS.
022700     05  AR-AGE-51-80-FLAG           PIC X(01).
022800     05  AR-AGE-OVER-80-FLAG         PIC X(01).
022900     05  AR-SPO2-LE-95-FLAG          PIC X(01).
023000     05  AR-SPO2-91-95-FLAG          PIC X(01).
023100     05  AR-SPO2-LE-90-FLAG          PIC X(01).
023200     05  AR-RESP-INFECT-FLAG         PIC X(01).
023300     05  AR-ANEMIA-FLAG              PIC X(01).
023400     05  AR-UPPER-ABDOMEN-FLAG       PIC X(01).
023500     05  AR-INTRATHORACIC-FLAG       PIC X(01).
023600     05  AR-DURATION-2-3H-FLAG       PIC X(01).
023700     05  AR-DURATION-OVER-3H-FLAG    PIC X(01).
023800     05  AR-EMERGENCY-FLAG           PIC X(01).
023900     05  AR-FULL-SCORE-OUT           PIC 9(03).
024000     05  AR-FULL-PROB-PCT-OUT        PIC 9(02)V9(02).
024100     05  AR-FULL-CATEGORY-OUT        PIC X(12).
024200     05  AR-SIMPLE-SCORE-OUT         PIC 9(03).
024300     05  AR-SIMPLE-PROB-PCT-OUT      PIC 9(02)V9(02).
024400     05  AR-SIMPLE-CATEGORY-OUT      PIC X(12).
024500     05  AR-RETURN-CD                PIC S9(04) COMP.
024600*
024700 01  WS-SB-PARMS.
024800     05  SB-SNORING                  PIC X(01).
024900     05  SB-TIREDNESS                PIC X(01).
025000     05  SB-OBSERVED-APNEA           PIC X(01).
025100     05  SB-HYPERTENSION             PIC X(01).
025200     05  SB-BMI-OVER-35              PIC X(01).
025300     05  SB-AGE-OVER-50-FLAG         PIC X(01).
025400     05  SB-NECK-OVER-40CM           PIC X(01).
025500     05  SB-MALE-FLAG                PIC X(01).
025600     05  SB-SCORE-OUT                PIC 9(01).
025700     05  SB-CATEGORY-OUT             PIC X(12).
025800     05  SB-RETURN-CD                PIC S9(04) COMP.
025900*
026000 01  WS-AKICS-PARMS.
026100     05  AK-AGE-YEARS                PIC 9(03).
026200     05  AK-FEMALE-FLAG              PIC X(01).
026300     05  AK-CHF-FLAG                 PIC X(01).
026400     05  AK-HYPERTENSION-FLAG        PIC X(01).
026500     05  AK-EMERGENCY-FLAG           PIC X(01).
026600     05  AK-SURGERY-TYPE             PIC X(01).
026700     05  AK-COMPLEXITY               PIC X(01).
026800     05  AK-CREATININE               PIC 9(02)V9(02).
026900     05  AK-POINTS-OUT               PIC 9(02)V9(02).
027000     05  AK-PROB-PCT-OUT             PIC 9(02)V9(02).
027100     05  AK-CATEGORY-OUT             PIC X(12).
027200     05  AK-VALID-REQUEST-OUT        PIC X(01).
027300     05  AK-RETURN-CD                PIC S9(04) COMP.
027400*
027500 01  WS-PD-PARMS.
027600     05  PD-AGE-YEARS                PIC 9(03).
027700     05  PD-APACHE-II-SCORE          PIC 9(02).
027800     05  PD-ADMISSION-GROUP          PIC X(01).
027900     05  PD-COMA-FLAG                PIC X(01).
028000     05  PD-INFECTION-FLAG           PIC X(01).
028100     05  PD-BLOOD-PH                 PIC 9(01)V9(02).
028200     05  PD-SEDATIVE-FLAG            PIC X(01).
028300     05  PD-OPIOID-FLAG              PIC X(01).
028400     05  PD-UREA                     PIC 9(03)V9(01).
028500     05  PD-CREATININE               PIC 9(02)V9(02).
028600     05  PD-SCORE-OUT                PIC 9(02).
028700     05  PD-PROB-PCT-OUT             PIC 9(02)V9(02).
028800     05  PD-CATEGORY-OUT             PIC X(12).
028900     05  PD-VALID-REQUEST-OUT        PIC X(01).
029000     05  PD-RETURN-CD                PIC S9(04) COMP.
029100*
029200*    PARAMETER AREA FOR THE RISKRPT REPORT SUBPROGRAM.  FUNCTION
029300*    CODE 'O' = OPEN/INIT, 'D' = DETAIL BLOCK, 'T' = GRAND TOTALS.
029400 01  WS-RISKRPT-PARMS.
029500     05  RR-FUNCTION-CODE            PIC X(01).
029600     05  RR-RUN-DATE                 PIC 9(08).
029700     05  RR-PATIENT-ID               PIC X(06).
029800     05  RR-PATIENT-NAME             PIC X(20).
029900     05  RR-SCORES-RESULT-REC        PIC X(150).
030000     05  RR-RECORDS-READ             PIC 9(07).
030100     05  RR-RECORDS-REJECTED         PIC 9(07).
030200     05  RR-RECORDS-PROCESSED        PIC 9(07).
030300     05  RR-RETURN-CD                PIC S9(04) COMP.
030400*
030500 PROCEDURE DIVISION.
030600     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
030700     PERFORM 100-MAINLINE THRU 100-EXIT
030800             UNTIL NO-MORE-DATA.
030900     PERFORM 999-CLEANUP THRU 999-EXIT.
031000     MOVE +0 TO RETURN-CODE.
031100     GOBACK.
031200*
031300 000-HOUSEKEEPING.
031400     DISPLAY "******** BEGIN JOB PERIORSK ********".
031500     ACCEPT  WS-DATE FROM DATE YYYYMMDD.
031600     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
031700     PERFORM 800-OPEN-FILES THRU 800-EXIT.
031800     MOVE "O"       TO RR-FUNCTION-CODE.
031900     MOVE WS-DATE    TO RR-RUN-DATE.
032000     CALL "RISKRPT" USING WS-RISKRPT-PARMS.
032100     PERFORM 900-READ-PATIENTS THRU 900-EXIT.
032200 000-EXIT.
032300     EXIT.
032400*
032500 100-MAINLINE.
032600     PERFORM 300-FIELD-EDITS THRU 300-EXIT.
032700     IF RECORD-ERROR-FOUND
032800         ADD +1 TO RECORDS-REJECTED
032900         PERFORM 710-WRITE-ERRFILE THRU 710-EXIT
033000     ELSE
033100         PERFORM 350-MAP-SCORER-INPUTS THRU 350-EXIT
033200         PERFORM 400-CALL-SCORERS      THRU 400-EXIT
033300         PERFORM 600-WRITE-SCORESOUT   THRU 600-EXIT
033400         PERFORM 650-WRITE-RPT-DETAIL  THRU 650-EXIT
033500         ADD +1 TO RECORDS-PROCESSED.
033600     PERFORM 900-READ-PATIENTS THRU 900-EXIT.
033700 100-EXIT.
033800     EXIT.
033900*
034000 300-FIELD-EDITS.
034050     INITIALIZE ERR-REC.
034100     MOVE "N" TO ERROR-FOUND-SW.
034200     IF PA-AGE-YEARS > 120
034300         MOVE "Y" TO ERROR-FOUND-SW
034400         MOVE "AGE OUT OF RANGE 0-120" TO ERR-REASON
034500         GO TO 300-EXIT.
034600     IF PA-CREATININE > 20.00
034700         MOVE "Y" TO ERROR-FOUND-SW
034800         MOVE "CREATININE OUT OF RANGE 0-20" TO ERR-REASON
034900         GO TO 300-EXIT.
035000     IF PA-BLOOD-PH < 6.80 OR PA-BLOOD-PH > 7.80
035100         MOVE "Y" TO ERROR-FOUND-SW
035200         MOVE "BLOOD PH OUT OF RANGE 6.80-7.80" TO ERR-REASON
035300         GO TO 300-EXIT.
035400     IF PA-APACHE-II > 71.00
035500         MOVE "Y" TO ERROR-FOUND-SW
035600         MOVE "APACHE II OUT OF RANGE 0-71" TO ERR-REASON
035700         GO TO 300-EXIT.
035800     IF NOT PA-ASA-CLASS-VALID
035900         MOVE "Y" TO ERROR-FOUND-SW
036000         MOVE "ASA CLASS NOT 1-6" TO ERR-REASON
036100         GO TO 300-EXIT.
036200     IF NOT PA-ADMIT-GROUP-VALID
036300         MOVE "Y" TO ERROR-FOUND-SW
036400         MOVE "ADMISSION GROUP NOT C/S/T/N" TO ERR-REASON
036500         GO TO 300-EXIT.
036600     IF PA-CREATININE NOT > ZERO
036700         MOVE "Y" TO ERROR-FOUND-SW
036800         MOVE "CREATININE MUST BE > 0 FOR PRE-DELIRIC" TO ERR-REASON.
036900*    UREA IS UNSIGNED ZONED DECIMAL - ALWAYS >= 0 ON THIS LAYOUT,
037000*    SO NO EXPLICIT UREA EDIT IS NEEDED HERE.
037100 300-EXIT.
037200     EXIT.
037300*
037400 350-MAP-SCORER-INPUTS.
037500     MOVE "N" TO WS-EMERGENCY-FLAG.
037600     IF NOT PA-URGENCY-ELECTIVE
037700         MOVE "Y" TO WS-EMERGENCY-FLAG.
037800*
037900     MOVE "N" TO WS-AGE-51-80-FLAG, WS-AGE-OVER-80-FLAG.
038000     IF PA-AGE-YEARS > 80
038100         MOVE "Y" TO WS-AGE-OVER-80-FLAG
038200     ELSE IF PA-AGE-YEARS >= 51
038300         MOVE "Y" TO WS-AGE-51-80-FLAG.
038400*
038500     MOVE "N" TO WS-SPO2-LE-95-FLAG, WS-SPO2-91-95-FLAG,
038600                 WS-SPO2-LE-90-FLAG.
038700     IF PA-SPO2-PCT <= 90.0
038750         MOVE "Y" TO WS-SPO2-LE-90-FLAG
038800         MOVE "Y" TO WS-SPO2-LE-95-FLAG
038900     ELSE IF PA-SPO2-PCT <= 95.0
039000         MOVE "Y" TO WS-SPO2-LE-95-FLAG
039100         IF PA-SPO2-PCT >= 91.0
039200             MOVE "Y" TO WS-SPO2-91-95-FLAG.
039300*
039400     MOVE "N" TO WS-ANEMIA-FLAG.
039500     IF PA-HEMOGLOBIN <= 10.00
039600         MOVE "Y" TO WS-ANEMIA-FLAG.
039700*
039800     MOVE "N" TO WS-UPPER-ABDOMEN-FLAG, WS-INTRATHORACIC-FLAG.
039900     IF PA-INCIS-INTRATHORACIC
040000         MOVE "Y" TO WS-INTRATHORACIC-FLAG
040100     ELSE IF PA-INCIS-UPPER-ABDOMEN
040200         MOVE "Y" TO WS-UPPER-ABDOMEN-FLAG.
040300*
040400     MOVE "N" TO WS-DURATION-2-3H-FLAG, WS-DURATION-OVER-3H-FLAG.
040500     IF PA-DURATION-OVER-3H
040600         MOVE "Y" TO WS-DURATION-OVER-3H-FLAG
040700     ELSE IF PA-DURATION-2-TO-3H
040800         MOVE "Y" TO WS-DURATION-2-3H-FLAG.
040900*
041000     MOVE "N" TO WS-HIGH-RISK-SURGERY-FLAG.
041100     IF WS-INTRATHORACIC-FLAG = "Y" OR PA-SURG-CARDIAC
041200         MOVE "Y" TO WS-HIGH-RISK-SURGERY-FLAG
041300     ELSE IF PA-SURG-VASCULAR AND PA-SUBTYPE-VASC-SUPRAING
041400         MOVE "Y" TO WS-HIGH-RISK-SURGERY-FLAG.
041500*
041600     MOVE "N" TO WS-RCRI-CREATININE-FLAG.
041700     IF PA-CREATININE > 2.00
041800         MOVE "Y" TO WS-RCRI-CREATININE-FLAG.
041900*
042000     MOVE "N" TO WS-STOPBANG-AGE-FLAG, WS-STOPBANG-MALE-FLAG.
042100     IF PA-AGE-YEARS > 50
042200         MOVE "Y" TO WS-STOPBANG-AGE-FLAG.
042300     IF PA-SEX-MALE
042400         MOVE "Y" TO WS-STOPBANG-MALE-FLAG.
042500*
042600*    AKICS SURGERY TYPE - CARDIAC CASES MAP THEIR SUBTYPE DIRECTLY;
042700*    EVERYTHING ELSE IS NON-CARDIAC WITH A COMPLEXITY FROM SIZE.
042800     IF PA-SURG-CARDIAC
042900         EVALUATE TRUE
043000             WHEN PA-SUBTYPE-CARD-VALVE    MOVE "V" TO WS-AKICS-SURG-TYPE
043100             WHEN PA-SUBTYPE-CARD-COMBINED MOVE "B" TO WS-AKICS-SURG-TYPE
043200             WHEN OTHER                    MOVE "C" TO WS-AKICS-SURG-TYPE
043300         END-EVALUATE
043400         MOVE SPACE TO WS-AKICS-COMPLEXITY
043500     ELSE
043600         MOVE "N" TO WS-AKICS-SURG-TYPE
043700         EVALUATE TRUE
043800             WHEN PA-SIZE-SMALL            MOVE "L" TO WS-AKICS-COMPLEXITY
043900             WHEN PA-SIZE-MEDIUM           MOVE "M" TO WS-AKICS-COMPLEXITY
044000             WHEN OTHER                    MOVE "H" TO WS-AKICS-COMPLEXITY
044100         END-EVALUATE.
044200 350-EXIT.
044300     EXIT.
044400*
044500 400-CALL-SCORERS.
044600     PERFORM 410-CALL-ASA-SCORER      THRU 410-EXIT.
044700     PERFORM 420-CALL-NSQIP-SCORER    THRU 420-EXIT.
044800     PERFORM 430-CALL-RCRI-SCORER     THRU 430-EXIT.
044900     PERFORM 440-CALL-ARISCAT-SCORER  THRU 440-EXIT.
045000     PERFORM 450-CALL-STOPBANG-SCORER THRU 450-EXIT.
045100     PERFORM 460-CALL-AKICS-SCORER    THRU 460-EXIT.
045200     PERFORM 470-CALL-PREDELIRIC      THRU 470-EXIT.
045300 400-EXIT.
045400     EXIT.
045500*
045600 410-CALL-ASA-SCORER.
045700     MOVE "A"              TO AS-FUNCTION-CODE.
045800     MOVE PA-ASA-CLASS     TO AS-ASA-CLASS.
045900     MOVE PA-ASA-EMERGENCY TO AS-ASA-EMERGENCY.
046000     CALL "ASASURG" USING WS-ASA-PARMS.
046100     MOVE "S"              TO AS-FUNCTION-CODE.
046200     MOVE PA-SURG-SIZE     TO AS-SURG-SIZE.
046300     MOVE PA-SURG-CATEGORY TO AS-SURG-CATEGORY.
046400     MOVE PA-SURG-SUBTYPE  TO AS-SURG-SUBTYPE.
046500     MOVE PA-INCISION-SITE TO AS-INCISION-SITE.
046600     CALL "ASASURG" USING WS-ASA-PARMS.
046700 410-EXIT.
046800     EXIT.
046900*
047000 420-CALL-NSQIP-SCORER.
047100     MOVE PA-AGE-YEARS       TO NQ-AGE-YEARS.
047200     MOVE PA-SEX-CODE        TO NQ-MALE-FLAG.
047300     MOVE PA-FUNCTIONAL-STAT TO NQ-FUNCTIONAL-STAT.
047400     MOVE WS-EMERGENCY-FLAG  TO NQ-EMERGENCY-FLAG.
047500     MOVE PA-ASA-CLASS       TO NQ-ASA-CLASS.
047600     MOVE PA-DIABETES-FLAG   TO NQ-DIABETES-FLAG.
047700     MOVE PA-HYPERTENSION    TO NQ-HYPERTENSION-FLAG.
047800     MOVE PA-COPD-FLAG       TO NQ-COPD-FLAG.
047900     MOVE PA-CHF-FLAG        TO NQ-CHF-FLAG.
048000     MOVE PA-SURG-CATEGORY   TO NQ-SURG-CATEGORY.
048100     MOVE PA-HEMATOCRIT      TO NQ-HEMATOCRIT.
048200     MOVE PA-CREATININE      TO NQ-CREATININE.
048300     MOVE PA-ALBUMIN         TO NQ-ALBUMIN.
048400     MOVE PA-PLATELETS       TO NQ-PLATELETS.
048500     CALL "NSQIPCLC" USING WS-NSQIP-PARMS.
048600 420-EXIT.
048700     EXIT.
048800*
048900 430-CALL-RCRI-SCORER.
049000     MOVE WS-HIGH-RISK-SURGERY-FLAG TO RC-HIGH-RISK-SURGERY.
049100     MOVE PA-ISCHEMIC-HD            TO RC-ISCHEMIC-HD.
049200     MOVE PA-CHF-FLAG               TO RC-CHF-FLAG.
049300     MOVE PA-CEREBROVASC            TO RC-CEREBROVASC.
049400     MOVE PA-INSULIN-FLAG           TO RC-INSULIN-FLAG.
049500     MOVE WS-RCRI-CREATININE-FLAG   TO RC-CREATININE-FACTOR.
049600     CALL "RCRISCOR" USING WS-RCRI-PARMS.
049700 430-EXIT.
049800     EXIT.
049900*
050000 440-CALL-ARISCAT-SCORER.
050100     MOVE WS-AGE-51-80-FLAG        TO AR-AGE-51-80-FLAG.
050200     MOVE WS-AGE-OVER-80-FLAG      TO AR-AGE-OVER-80-FLAG.
050300     MOVE WS-SPO2-LE-95-FLAG       TO AR-SPO2-LE-95-FLAG.
050400     MOVE WS-SPO2-91-95-FLAG       TO AR-SPO2-91-95-FLAG.
050500     MOVE WS-SPO2-LE-90-FLAG       TO AR-SPO2-LE-90-FLAG.
050600     MOVE PA-RESP-INFECT-1MO       TO AR-RESP-INFECT-FLAG.
050700     MOVE WS-ANEMIA-FLAG           TO AR-ANEMIA-FLAG.
050800     MOVE WS-UPPER-ABDOMEN-FLAG    TO AR-UPPER-ABDOMEN-FLAG.
050900     MOVE WS-INTRATHORACIC-FLAG    TO AR-INTRATHORACIC-FLAG.
051000     MOVE WS-DURATION-2-3H-FLAG    TO AR-DURATION-2-3H-FLAG.
051100     MOVE WS-DURATION-OVER-3H-FLAG TO AR-DURATION-OVER-3H-FLAG.
051200     MOVE WS-EMERGENCY-FLAG        TO AR-EMERGENCY-FLAG.
051300     CALL "ARISCLC" USING WS-ARIS-PARMS.
051400 440-EXIT.
051500     EXIT.
051600*
051700 450-CALL-STOPBANG-SCORER.
051800     MOVE PA-SNORING             TO SB-SNORING.
051900     MOVE PA-TIREDNESS           TO SB-TIREDNESS.
052000     MOVE PA-OBSERVED-APNEA      TO SB-OBSERVED-APNEA.
052100     MOVE PA-HYPERTENSION        TO SB-HYPERTENSION.
052200     MOVE PA-BMI-OVER-35         TO SB-BMI-OVER-35.
052300     MOVE WS-STOPBANG-AGE-FLAG   TO SB-AGE-OVER-50-FLAG.
052400     MOVE PA-NECK-OVER-40CM      TO SB-NECK-OVER-40CM.
052500     MOVE WS-STOPBANG-MALE-FLAG  TO SB-MALE-FLAG.
052600     CALL "STOPBANG" USING WS-SB-PARMS.
052700 450-EXIT.
052800     EXIT.
052900*
053000 460-CALL-AKICS-SCORER.
053100     MOVE PA-AGE-YEARS        TO AK-AGE-YEARS.
053200     MOVE PA-SEX-CODE         TO AK-FEMALE-FLAG.
053300     IF PA-SEX-MALE
053400         MOVE "N" TO AK-FEMALE-FLAG
053500     ELSE
053600         MOVE "Y" TO AK-FEMALE-FLAG.
053700     MOVE PA-CHF-FLAG         TO AK-CHF-FLAG.
053800     MOVE PA-HYPERTENSION     TO AK-HYPERTENSION-FLAG.
053900     MOVE WS-EMERGENCY-FLAG   TO AK-EMERGENCY-FLAG.
054000     MOVE WS-AKICS-SURG-TYPE  TO AK-SURGERY-TYPE.
054100     MOVE WS-AKICS-COMPLEXITY TO AK-COMPLEXITY.
054200     MOVE PA-CREATININE       TO AK-CREATININE.
054300     CALL "AKICSCLC" USING WS-AKICS-PARMS.
054400 460-EXIT.
054500     EXIT.
054600*
054700 470-CALL-PREDELIRIC.
054800     MOVE PA-AGE-YEARS       TO PD-AGE-YEARS.
054900     MOVE PA-APACHE-II       TO PD-APACHE-II-SCORE.
055000     MOVE PA-ADMISSION-GROUP TO PD-ADMISSION-GROUP.
055100     MOVE PA-COMA-FLAG       TO PD-COMA-FLAG.
055200     MOVE PA-INFECTION-FLAG  TO PD-INFECTION-FLAG.
055300     MOVE PA-BLOOD-PH        TO PD-BLOOD-PH.
055400     MOVE PA-SEDATIVES-FLAG  TO PD-SEDATIVE-FLAG.
055500     MOVE PA-OPIOIDS-FLAG    TO PD-OPIOID-FLAG.
055600     MOVE PA-UREA            TO PD-UREA.
055700     MOVE PA-CREATININE      TO PD-CREATININE.
055800     CALL "PREDELIR" USING WS-PD-PARMS.
055810*    PD-CATEGORY-OUT COMES BACK HERE BUT IS NOT MOVED ANYWHERE -
055820*    IT NEVER RIDES ON SCORES-RESULT-REC (RISKRPT RE-DERIVES THE
055830*    4-BAND CATEGORY ITSELF FROM PD-SCORE-OUT - SEE RISKRPT 0184)
055900 470-EXIT.
056000     EXIT.
056100*
056200 600-WRITE-SCORESOUT.
056250     INITIALIZE SCORES-RESULT-REC.
056300     MOVE PA-PATIENT-ID          TO SR-PATIENT-ID.
056400     MOVE AS-ASA-LABEL-OUT       TO SR-ASA-LABEL.
056500     MOVE AS-ASA-EMERG-OUT       TO SR-ASA-EMERG-OUT.
056600     MOVE AS-ASA-RISK-BAND-OUT   TO SR-ASA-RISK-BAND.
056700     MOVE NQ-SCORE-OUT           TO SR-NSQIP-SCORE.
056800     MOVE NQ-MORT-PCT-OUT        TO SR-NSQIP-MORT-PCT.
056900     MOVE NQ-CARD-PCT-OUT        TO SR-NSQIP-CARD-PCT.
057000     MOVE NQ-PNEU-PCT-OUT        TO SR-NSQIP-PNEU-PCT.
057100     MOVE NQ-SSI-PCT-OUT         TO SR-NSQIP-SSI-PCT.
057200     MOVE NQ-UTI-PCT-OUT         TO SR-NSQIP-UTI-PCT.
057300     MOVE NQ-VTE-PCT-OUT         TO SR-NSQIP-VTE-PCT.
057400     MOVE NQ-RENAL-PCT-OUT       TO SR-NSQIP-RENAL-PCT.
057500     MOVE NQ-READM-PCT-OUT       TO SR-NSQIP-READM-PCT.
057600     MOVE NQ-REOP-PCT-OUT        TO SR-NSQIP-REOP-PCT.
057700     MOVE NQ-LOS-DAYS-OUT        TO SR-NSQIP-LOS-DAYS.
057800     MOVE RC-SCORE-OUT           TO SR-RCRI-SCORE.
057900     MOVE RC-CLASS-OUT           TO SR-RCRI-CLASS.
058000     MOVE RC-RISK-PCT-OUT        TO SR-RCRI-RISK-PCT.
058100     MOVE RC-CATEGORY-OUT        TO SR-RCRI-CATEGORY.
058200     MOVE AR-FULL-SCORE-OUT      TO SR-ARISCAT-SCORE.
058300     MOVE AR-FULL-PROB-PCT-OUT   TO SR-ARISCAT-PROB-PCT.
058400     MOVE AR-FULL-CATEGORY-OUT   TO SR-ARISCAT-CATEGORY.
058500     MOVE SB-SCORE-OUT           TO SR-STOPBANG-SCORE.
058600     MOVE SB-CATEGORY-OUT        TO SR-STOPBANG-CATEGORY.
058700     MOVE AK-POINTS-OUT          TO SR-AKICS-POINTS.
058800     MOVE AK-PROB-PCT-OUT        TO SR-AKICS-PROB-PCT.
058900     MOVE AK-CATEGORY-OUT        TO SR-AKICS-CATEGORY.
059000     MOVE PD-SCORE-OUT           TO SR-PREDELIRIC-SCORE.
059100     MOVE PD-PROB-PCT-OUT        TO SR-PREDELIRIC-PCT.
059200     MOVE AS-SURG-RISK-CLASS-OUT TO SR-SURG-RISK-CLASS.
059400     WRITE SCORES-RESULT-REC.
059500 600-EXIT.
059600     EXIT.
059700*
059800 650-WRITE-RPT-DETAIL.
059900     MOVE "D"                 TO RR-FUNCTION-CODE.
060000     MOVE PA-PATIENT-ID       TO RR-PATIENT-ID.
060100     MOVE PA-PATIENT-NAME     TO RR-PATIENT-NAME.
060200     MOVE SCORES-RESULT-REC   TO RR-SCORES-RESULT-REC.
060300     CALL "RISKRPT" USING WS-RISKRPT-PARMS.
060400 650-EXIT.
060500     EXIT.
060600*
060700 710-WRITE-ERRFILE.
060800     MOVE PA-PATIENT-ID TO ERR-PATIENT-ID.
061000     WRITE ERR-REC.
061100 710-EXIT.
061200     EXIT.
061300*
061400 800-OPEN-FILES.
061500     OPEN INPUT  PATIENTS.
061600     OPEN OUTPUT SCORESOUT, SYSOUT, ERRFILE.
061700 800-EXIT.
061800     EXIT.
061900*
062000 850-CLOSE-FILES.
062100     CLOSE PATIENTS, SCORESOUT, ERRFILE, SYSOUT.
062200 850-EXIT.
062300     EXIT.
062400*
062500 900-READ-PATIENTS.
062600     READ PATIENTS
062700         AT END
062800             MOVE "N" TO MORE-DATA-SW
062900             GO TO 900-EXIT.
063000     ADD +1 TO RECORDS-READ.
063100 900-EXIT.
063200     EXIT.
063300*
063400 999-CLEANUP.
063500     MOVE "T"                  TO RR-FUNCTION-CODE.
063600     MOVE RECORDS-READ         TO RR-RECORDS-READ.
063700     MOVE RECORDS-REJECTED     TO RR-RECORDS-REJECTED.
063800     MOVE RECORDS-PROCESSED    TO RR-RECORDS-PROCESSED.
063900     CALL "RISKRPT" USING WS-RISKRPT-PARMS.
064000     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
064100     DISPLAY "RECORDS READ      " RECORDS-READ.
064200     DISPLAY "RECORDS REJECTED  " RECORDS-REJECTED.
064300     DISPLAY "RECORDS PROCESSED " RECORDS-PROCESSED.
064400     DISPLAY "******** END JOB PERIORSK ********".
064500 999-EXIT.
064600     EXIT.
