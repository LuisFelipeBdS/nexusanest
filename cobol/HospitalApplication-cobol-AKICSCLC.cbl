000100 IDENTIFICATION DIVISION.                                               AKICSCLC
000200******************************************************************     AKICSCLC
000300 PROGRAM-ID.  AKICSCLC.
000400 AUTHOR. M. HUANG.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/02/94.
000700 DATE-COMPILED. 03/02/94.
000800 SECURITY. NON-CONFIDENTIAL.
000900*
001000*REMARKS.
001100*
001200*    CALLED SUBPROGRAM - AKICS (ACUTE KIDNEY INJURY AFTER
001300*    CARDIAC SURGERY) SCORE, WITH THE NON-CARDIAC COMPLEXITY
001400*    ADAPTATION.  FRACTIONAL-POINT MODEL - AGE/10, COMORBIDITY,
001500*    URGENCY, SURGERY TYPE, CREATININE BAND, AND (NON-CARDIAC
001600*    ONLY) PROCEDURE COMPLEXITY.  VALIDATES AGE/CREATININE AND
001700*    THE SURGERY-TYPE/COMPLEXITY CODES BEFORE SCORING.  PURE
001800*    CALCULATION - NO FILE I/O.                                        AKICSCLC
001900*
002000*    ORIGINALLY A DB2 STORED PROCEDURE DOING A REIMBURSEMENT-     *     AKICSCLC
002100*    PERCENT LOOKUP (SEE PCTPROC); GUTTED AND REWRITTEN AS A      *     AKICSCLC
002200*    PLAIN LINKAGE SUBPROGRAM IN 2002 FOR THE AKICS RULE, WHICH   *     AKICSCLC
002300*    DOES NOT TOUCH THE DATABASE.                                 *     AKICSCLC
002400*                                                                      AKICSCLC
002500******************************************************************     AKICSCLC
002600*  CHANGE LOG                                                          AKICSCLC
002700*   03/02/94  MLH  0052  ORIGINAL - DB2 STORED PROC, REIMBURSEMENT     AKICSCLC
002701*                        PERCENT LOOKUP                                AKICSCLC
002800*   02/03/99  MLH  0103  Y2K REVIEW - EXPANDED THE STORED-PROC DATE    AKICSCLC
002801*                        PARAMETER TO A 4-DIGIT YEAR                   AKICSCLC
002900*   08/19/02  MLH  0144  REWRITTEN AS THE AKICS LINKAGE SUBPROGRAM -   AKICSCLC
002901*                        OLD REIMBURSEMENT LOGIC REMOVED ENTIRELY      AKICSCLC
003000*   09/02/02  MLH  0147  ADDED NON-CARDIAC COMPLEXITY ADAPTATION       AKICSCLC
003100*   03/11/05  RST  0168  ADDED AK-VALID-REQUEST VALIDATION OUTPUT      AKICSCLC
003101*   05/14/08  JWC  0171  STANDARDS REVIEW - NO LOGIC CHANGE            AKICSCLC
003102*   11/03/09  RST  0185  REMOVED DEAD WS-BAND-FOUND-SW SWITCH AND      AKICSCLC
003103*                        THE SELF-CANCELLING MOVE PAIR IN 600-         AKICSCLC
003104*                        BAND-POINTS - NEITHER WAS EVER TESTED         AKICSCLC
003110*   02/18/11  RST  0190  ANNUAL STANDARDS AUDIT - NO LOGIC CHANGE      AKICSCLC
003150******************************************************************     AKICSCLC
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER. IBM-390.
003500 OBJECT-COMPUTER. IBM-390.
003600 INPUT-OUTPUT SECTION.
003700*
003800 DATA DIVISION.
003900 FILE SECTION.
004000*
004100 WORKING-STORAGE SECTION.
004200 01  WS-ACCUMULATORS.
004300     05  WS-POINTS                  PIC S9(03)V9(02) COMP-3.
004400*
004500*    5-BAND PROBABILITY TABLE, HIGH END OF EACH BAND AND ITS
004600*    PERCENT AND LABEL CARRIED AS CONSTANTS, RE-VIEWED AS TABLES.
004700 01  WS-BAND-HIWATER-CONST.
004800     05  FILLER                      PIC 9(03)V9(02) VALUE 2.00.
004900     05  FILLER                      PIC 9(03)V9(02) VALUE 5.00.
005000     05  FILLER                      PIC 9(03)V9(02) VALUE 8.00.
005100     05  FILLER                      PIC 9(03)V9(02) VALUE 13.00.
005200     05  FILLER                      PIC 9(03)V9(02) VALUE 99.99.
005300 01  WS-BAND-HIWATER-TAB REDEFINES WS-BAND-HIWATER-CONST.
005400     05  WS-BAND-HIWATER           PIC 9(03)V9(02) OCCURS 5 TIMES.
005500*
005600 01  WS-BAND-PCT-CONST.
005700     05  FILLER                      PIC 9(02)V9(02) VALUE 2.00.
005800     05  FILLER                      PIC 9(02)V9(02) VALUE 8.00.
005900     05  FILLER                      PIC 9(02)V9(02) VALUE 18.00.
006000     05  FILLER                      PIC 9(02)V9(02) VALUE 35.00.
006100     05  FILLER                      PIC 9(02)V9(02) VALUE 50.00.
006200 01  WS-BAND-PCT-TAB REDEFINES WS-BAND-PCT-CONST.
006300     05  WS-BAND-PCT               PIC 9(02)V9(02) OCCURS 5 TIMES.
006400*
006500 01  WS-BAND-LABEL-CONST.
006600     05  FILLER                      PIC X(12) VALUE "VERY LOW    ".
006700     05  FILLER                      PIC X(12) VALUE "LOW         ".
006800     05  FILLER                      PIC X(12) VALUE "MODERATE    ".
006900     05  FILLER                      PIC X(12) VALUE "HIGH        ".
007000     05  FILLER                      PIC X(12) VALUE "VERY HIGH   ".
007100 01  WS-BAND-LABEL-TAB REDEFINES WS-BAND-LABEL-CONST.
007200     05  WS-BAND-LABEL             PIC X(12) OCCURS 5 TIMES.
007300*
007400 01  WS-SUBSCRIPTS.
007500     05  WS-BAND-IX                 PIC 9(01) COMP.
007600*
008100 LINKAGE SECTION.
008200 01  AKICSCLC-PARMS.
008300     05  AK-AGE-YEARS                PIC 9(03).
008400     05  AK-FEMALE-FLAG              PIC X(01).
008500         88  AK-IS-FEMALE                  VALUE "Y".
008600     05  AK-CHF-FLAG                 PIC X(01).
008700         88  AK-HAS-CHF                    VALUE "Y".
008800     05  AK-HYPERTENSION-FLAG        PIC X(01).
008900         88  AK-HAS-HYPERTENSION           VALUE "Y".
009000     05  AK-EMERGENCY-FLAG           PIC X(01).
009100         88  AK-IS-EMERGENCY               VALUE "Y".
009200     05  AK-SURGERY-TYPE             PIC X(01).
009300         88  AK-TYPE-CORONARY              VALUE "C".
009400         88  AK-TYPE-VALVE                 VALUE "V".
009500         88  AK-TYPE-COMBINED              VALUE "B".
009600         88  AK-TYPE-NON-CARDIAC           VALUE "N".
009700         88  AK-TYPE-VALID                 VALUES "C" "V" "B" "N".
009800     05  AK-COMPLEXITY                PIC X(01).
009900         88  AK-COMPLEXITY-LOW             VALUES "L" SPACE.
010000         88  AK-COMPLEXITY-MEDIUM          VALUE "M".
010100         88  AK-COMPLEXITY-HIGH            VALUE "H".
010200         88  AK-COMPLEXITY-VALID           VALUES "L" "M" "H" SPACE.
010300     05  AK-CREATININE               PIC 9(02)V9(02).
010400     05  AK-POINTS-OUT               PIC 9(02)V9(02).
010500     05  AK-PROB-PCT-OUT             PIC 9(02)V9(02).
010600     05  AK-CATEGORY-OUT             PIC X(12).
010700     05  AK-VALID-REQUEST-OUT        PIC X(01).
010800         88  AK-REQUEST-IS-VALID           VALUE "Y".
010900     05  AK-RETURN-CD                PIC S9(04) COMP.
011000*
011100 PROCEDURE DIVISION USING AKICSCLC-PARMS.
011200 000-MAIN.
011300     MOVE ZERO TO WS-POINTS, AK-RETURN-CD.
011400     MOVE "Y" TO AK-VALID-REQUEST-OUT.
011500     PERFORM 050-VALIDATE-REQUEST THRU 050-EXIT.
011600     IF NOT AK-REQUEST-IS-VALID
011700         MOVE -1 TO AK-RETURN-CD
011800         GOBACK.
011900*
012000     PERFORM 100-ADD-AGE-POINTS       THRU 100-EXIT.
012100     PERFORM 200-ADD-PATIENT-POINTS   THRU 200-EXIT.
012200     PERFORM 300-ADD-SURGERY-POINTS   THRU 300-EXIT.
012300     PERFORM 400-ADD-CREATININE-POINTS THRU 400-EXIT.
012400     PERFORM 500-ADD-COMPLEXITY-POINTS THRU 500-EXIT.
012500     MOVE WS-POINTS TO AK-POINTS-OUT.
012600     PERFORM 600-BAND-POINTS         THRU 600-EXIT.
012700     GOBACK.
012800*
012900 050-VALIDATE-REQUEST.
013000     IF AK-AGE-YEARS > 120
013100         MOVE "N" TO AK-VALID-REQUEST-OUT
013200         GO TO 050-EXIT.
013300     IF AK-CREATININE > 20.00
013400         MOVE "N" TO AK-VALID-REQUEST-OUT
013500         GO TO 050-EXIT.
013600     IF NOT AK-TYPE-VALID
013700         MOVE "N" TO AK-VALID-REQUEST-OUT
013800         GO TO 050-EXIT.
013900     IF NOT AK-COMPLEXITY-VALID
014000         MOVE "N" TO AK-VALID-REQUEST-OUT.
014100 050-EXIT.
014200     EXIT.
014300*
014400 100-ADD-AGE-POINTS.
014500     COMPUTE WS-POINTS ROUNDED = WS-POINTS + (AK-AGE-YEARS / 10).
014600 100-EXIT.
014700     EXIT.
014800*
014900 200-ADD-PATIENT-POINTS.
015000     IF AK-IS-FEMALE          ADD 1.0 TO WS-POINTS.
015100     IF AK-HAS-CHF            ADD 1.0 TO WS-POINTS.
015200     IF AK-HAS-HYPERTENSION   ADD 1.0 TO WS-POINTS.
015300     IF AK-IS-EMERGENCY       ADD 2.0 TO WS-POINTS.
015400 200-EXIT.
015500     EXIT.
015600*
015700 300-ADD-SURGERY-POINTS.
015800     IF AK-TYPE-VALVE
015900         ADD 1.0 TO WS-POINTS
016000     ELSE IF AK-TYPE-COMBINED
016100         ADD 2.0 TO WS-POINTS.
016200 300-EXIT.
016300     EXIT.
016400*
016500 400-ADD-CREATININE-POINTS.
016600     IF AK-CREATININE > 2.00
016700         ADD 5.0 TO WS-POINTS
016800     ELSE IF AK-CREATININE >= 1.20
016900         ADD 2.0 TO WS-POINTS.
017000 400-EXIT.
017100     EXIT.
017200*
017300 500-ADD-COMPLEXITY-POINTS.
017400*    COMPLEXITY ONLY APPLIES WHEN THE PROCEDURE IS NON-CARDIAC.
017500     IF AK-TYPE-NON-CARDIAC
017600         IF AK-COMPLEXITY-HIGH
017700             ADD 1.0 TO WS-POINTS
017800         ELSE IF AK-COMPLEXITY-MEDIUM
017900             ADD 0.5 TO WS-POINTS.
018000 500-EXIT.
018100     EXIT.
018200*
018300 600-BAND-POINTS.
018600     PERFORM 610-TEST-ONE-BAND THRU 610-EXIT
018700             VARYING WS-BAND-IX FROM 1 BY 1
018800             UNTIL WS-BAND-IX > 5
018900             OR WS-POINTS <= WS-BAND-HIWATER(WS-BAND-IX).
019000     IF WS-BAND-IX > 5
019100         MOVE 5 TO WS-BAND-IX.
019200     MOVE WS-BAND-PCT(WS-BAND-IX)   TO AK-PROB-PCT-OUT.
019300     MOVE WS-BAND-LABEL(WS-BAND-IX) TO AK-CATEGORY-OUT.
019400 600-EXIT.
019500     EXIT.
019600*
019700 610-TEST-ONE-BAND.
019800     CONTINUE.
019900 610-EXIT.
020000     EXIT.
