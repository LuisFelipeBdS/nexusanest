000100 IDENTIFICATION DIVISION.                                               NSQIPCLC
000200******************************************************************     NSQIPCLC
000300 PROGRAM-ID.  NSQIPCLC.
000400 AUTHOR. J. CARMODY.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 04/09/94.
000700 DATE-COMPILED. 04/09/94.
000800 SECURITY. NON-CONFIDENTIAL.
000900*
001000*REMARKS.
001100*
001200*    CALLED SUBPROGRAM - NSQIP-STYLE HEURISTIC RISK PROXY.
001300*    ACCUMULATES A WEIGHTED POINT TOTAL FROM DEMOGRAPHICS,
001400*    FUNCTIONAL STATUS, ASA CLASS, COMORBIDITIES, PROCEDURE
001500*    CATEGORY AND LAB VALUES, THEN CONVERTS THE TOTAL INTO TEN
001600*    CLAMPED OUTCOME-PERCENT / LENGTH-OF-STAY ESTIMATES FOR THE
001700*    SCORES-RESULT RECORD.  PURE CALCULATION - NO FILE I/O.
001800*
001900*    THIS IS A HEURISTIC PROXY, NOT THE LICENSED ACS-NSQIP
002000*    CALCULATOR - DO NOT QUOTE ITS OUTPUT TO SURGEONS AS SUCH.
002100*
002200******************************************************************     NSQIPCLC
002300*  CHANGE LOG                                                          NSQIPCLC
002400*   04/09/94  JWC  0000  ORIGINAL                                      NSQIPCLC
002500*   11/06/96  JWC  0041  ADDED LAB-VALUE POINT ADDERS                  NSQIPCLC
002600*   06/02/97  RST  0077  ADDED PROCEDURE-CATEGORY WEIGHT               NSQIPCLC
002700*   02/03/99  JWC  0103  Y2K REVIEW - NO DATE FIELDS, NO CHANGE        NSQIPCLC
002800*   08/19/02  MLH  0144  ADDED READMISSION AND REOPERATION OUTPUTS     NSQIPCLC
002900*   08/19/02  MLH  0144  NOTE - A ZERO LAB VALUE (NOT DRAWN) STILL     NSQIPCLC
003000*                        TRIPS THE LAB-THRESHOLD ADDERS BELOW - THIS   NSQIPCLC
003100*                        MATCHES THE ORIGINAL WORKBENCH AND IS LEFT    NSQIPCLC
003200*                        AS-IS RATHER THAN "FIXED"                     NSQIPCLC
003300*   05/14/08  JWC  0171  STANDARDS REVIEW - NO LOGIC CHANGE            NSQIPCLC
003400******************************************************************     NSQIPCLC
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER. IBM-390.
003800 OBJECT-COMPUTER. IBM-390.
003900 INPUT-OUTPUT SECTION.
004000*
004100 DATA DIVISION.
004200 FILE SECTION.
004300*
004400 WORKING-STORAGE SECTION.
004500 01  WS-ACCUMULATORS.
004600     05  WS-SCORE                   PIC S9(03)V9(02) COMP-3.
004700     05  WS-BASE                    PIC S9(03)V9(02) COMP-3.
004800     05  WS-FLOOR-BASE               PIC S9(03)V9(02) COMP-3
004900                                         VALUE 0.50.
005000*
005100*    ASA-CLASS POINT ADDERS - NAMED CONSTANTS RE-VIEWED AS A
005200*    TABLE SO 200-ADD-ASA-POINTS CAN INDEX OFF THE CLASS DIGIT.
005300 01  WS-ASA-ADDER-CONST.
005400     05  FILLER                      PIC 9V9 VALUE 0.0.
005500     05  FILLER                      PIC 9V9 VALUE 0.5.
005600     05  FILLER                      PIC 9V9 VALUE 1.5.
005700     05  FILLER                      PIC 9V9 VALUE 3.0.
005800     05  FILLER                      PIC 9V9 VALUE 5.0.
005900     05  FILLER                      PIC 9V9 VALUE 0.0.
006000 01  WS-ASA-ADDER-TAB REDEFINES WS-ASA-ADDER-CONST.
006100     05  WS-ASA-ADDER               PIC 9V9 OCCURS 6 TIMES.
006200*
006300*    CHF/COPD/DIABETES/HYPERTENSION ADDERS - SAME CONST/TABLE
006400*    TRICK, WALKED BY 300-ADD-COMORBID-POINTS.
006500 01  WS-COMORBID-ADDER-CONST.
006600     05  FILLER                      PIC 9V9 VALUE 0.5.
006700     05  FILLER                      PIC 9V9 VALUE 0.4.
006800     05  FILLER                      PIC 9V9 VALUE 0.8.
006900     05  FILLER                      PIC 9V9 VALUE 1.5.
007000 01  WS-COMORBID-ADDER-TAB REDEFINES WS-COMORBID-ADDER-CONST.
007100     05  WS-COMORBID-ADDER          PIC 9V9 OCCURS 4 TIMES.
007200*
007300 01  WS-COMORBID-FLAG-HOLD.
007400     05  WS-COMORBID-FLAG           PIC X(01) OCCURS 4 TIMES.
007500 01  WS-COMORBID-FLAG-SNGL REDEFINES WS-COMORBID-FLAG-HOLD.
007600     05  WS-DIABETES-FLAG-HOLD       PIC X(01).
007700     05  WS-HYPERTENSION-FLAG-HOLD   PIC X(01).
007800     05  WS-COPD-FLAG-HOLD           PIC X(01).
007900     05  WS-CHF-FLAG-HOLD            PIC X(01).
008000*
008100 01  WS-SUBSCRIPTS.
008200     05  WS-CLASS-IX                PIC 9(01) COMP.
008300     05  WS-COMORBID-IX             PIC 9(01) COMP.
008400*
008500 LINKAGE SECTION.
008600 01  NSQIPCLC-PARMS.
008700     05  NQ-AGE-YEARS                PIC 9(03).
008800     05  NQ-MALE-FLAG                PIC X(01).
008900         88  NQ-IS-MALE                    VALUE "Y".
009000     05  NQ-FUNCTIONAL-STAT          PIC X(01).
009100         88  NQ-FUNC-PARTIAL               VALUE "P".
009200         88  NQ-FUNC-TOTAL                 VALUE "T".
009300     05  NQ-EMERGENCY-FLAG           PIC X(01).
009400         88  NQ-IS-EMERGENCY               VALUE "Y".
009500     05  NQ-ASA-CLASS                PIC X(02).
009600     05  NQ-DIABETES-FLAG            PIC X(01).
009700         88  NQ-HAS-DIABETES               VALUE "Y".
009800     05  NQ-HYPERTENSION-FLAG        PIC X(01).
009900         88  NQ-HAS-HYPERTENSION           VALUE "Y".
010000     05  NQ-COPD-FLAG                PIC X(01).
010100         88  NQ-HAS-COPD                   VALUE "Y".
010200     05  NQ-CHF-FLAG                 PIC X(01).
010300         88  NQ-HAS-CHF                    VALUE "Y".
010400     05  NQ-SURG-CATEGORY            PIC X(01).
010500         88  NQ-CAT-CARDIAC                VALUE "C".
010600         88  NQ-CAT-VASCULAR               VALUE "V".
010700         88  NQ-CAT-THORACIC               VALUE "T".
010800         88  NQ-CAT-ABDOMINAL              VALUE "A".
010900         88  NQ-CAT-ORTHOPEDIC             VALUE "O".
011000     05  NQ-HEMATOCRIT               PIC 9(02)V9(02).
011100     05  NQ-CREATININE               PIC 9(02)V9(02).
011200     05  NQ-ALBUMIN                  PIC 9(01)V9(02).
011300     05  NQ-PLATELETS                PIC 9(04)V9(01).
011400     05  NQ-SCORE-OUT                PIC 9(02)V9(02).
011500     05  NQ-MORT-PCT-OUT             PIC 9(02)V9(02).
011600     05  NQ-CARD-PCT-OUT             PIC 9(02)V9(02).
011700     05  NQ-PNEU-PCT-OUT             PIC 9(02)V9(02).
011800     05  NQ-SSI-PCT-OUT              PIC 9(02)V9(02).
011900     05  NQ-UTI-PCT-OUT              PIC 9(02)V9(02).
012000     05  NQ-VTE-PCT-OUT              PIC 9(02)V9(02).
012100     05  NQ-RENAL-PCT-OUT            PIC 9(02)V9(02).
012200     05  NQ-READM-PCT-OUT            PIC 9(02)V9(02).
012300     05  NQ-REOP-PCT-OUT             PIC 9(02)V9(02).
012400     05  NQ-LOS-DAYS-OUT             PIC 9(02)V9(02).
012500     05  NQ-RETURN-CD                PIC S9(04) COMP.
012600*
012700 PROCEDURE DIVISION USING NSQIPCLC-PARMS.
012800 000-MAIN.
012900     MOVE ZERO TO WS-SCORE, NQ-RETURN-CD.
013000     PERFORM 100-ADD-DEMOGRAPHIC-POINTS THRU 100-EXIT.
013100     PERFORM 200-ADD-ASA-POINTS         THRU 200-EXIT.
013200     PERFORM 300-ADD-COMORBID-POINTS    THRU 300-EXIT.
013300     PERFORM 400-ADD-PROCEDURE-POINTS   THRU 400-EXIT.
013400     PERFORM 500-ADD-LAB-POINTS         THRU 500-EXIT.
013500     PERFORM 600-COMPUTE-OUTCOMES       THRU 600-EXIT.
013600     MOVE WS-SCORE TO NQ-SCORE-OUT.
013700     GOBACK.
013800*
013900 100-ADD-DEMOGRAPHIC-POINTS.
014000     IF NQ-AGE-YEARS >= 80
014100         ADD 3.0 TO WS-SCORE
014200     ELSE IF NQ-AGE-YEARS >= 70
014300         ADD 2.0 TO WS-SCORE
014400     ELSE IF NQ-AGE-YEARS >= 60
014500         ADD 1.0 TO WS-SCORE.
014600*
014700     IF NQ-IS-MALE
014800         ADD 0.3 TO WS-SCORE.
014900*
015000     IF NQ-FUNC-TOTAL
015100         ADD 3.0 TO WS-SCORE
015200     ELSE IF NQ-FUNC-PARTIAL
015300         ADD 1.5 TO WS-SCORE.
015400*
015500     IF NQ-IS-EMERGENCY
015600         ADD 2.5 TO WS-SCORE.
015700 100-EXIT.
015800     EXIT.
015900*
016000 200-ADD-ASA-POINTS.
016100     MOVE NQ-ASA-CLASS(1:1) TO WS-CLASS-IX.
016200     IF WS-CLASS-IX >= 1 AND WS-CLASS-IX <= 6
016300         ADD WS-ASA-ADDER(WS-CLASS-IX) TO WS-SCORE.
016400 200-EXIT.
016500     EXIT.
016600*
016700 300-ADD-COMORBID-POINTS.
016800     MOVE NQ-DIABETES-FLAG     TO WS-DIABETES-FLAG-HOLD.
016900     MOVE NQ-HYPERTENSION-FLAG TO WS-HYPERTENSION-FLAG-HOLD.
017000     MOVE NQ-COPD-FLAG         TO WS-COPD-FLAG-HOLD.
017100     MOVE NQ-CHF-FLAG          TO WS-CHF-FLAG-HOLD.
017200     PERFORM 310-ADD-ONE-COMORBID THRU 310-EXIT
017300             VARYING WS-COMORBID-IX FROM 1 BY 1
017400             UNTIL WS-COMORBID-IX > 4.
017500 300-EXIT.
017600     EXIT.
017700*
017800 310-ADD-ONE-COMORBID.
017900     IF WS-COMORBID-FLAG(WS-COMORBID-IX) = "Y"
018000         ADD WS-COMORBID-ADDER(WS-COMORBID-IX) TO WS-SCORE.
018100 310-EXIT.
018200     EXIT.
018300*
018400 400-ADD-PROCEDURE-POINTS.
018500*    FIRST MATCH ONLY - CATEGORIES ARE MUTUALLY EXCLUSIVE ON THE
018600*    INPUT RECORD SO A SIMPLE IF/ELSE CHAIN IS CORRECT HERE.
018700     IF NQ-CAT-CARDIAC
018800         ADD 3.0 TO WS-SCORE
018900     ELSE IF NQ-CAT-VASCULAR
019000         ADD 2.5 TO WS-SCORE
019100     ELSE IF NQ-CAT-THORACIC
019200         ADD 2.0 TO WS-SCORE
019300     ELSE IF NQ-CAT-ABDOMINAL
019400         ADD 1.8 TO WS-SCORE
019500     ELSE IF NQ-CAT-ORTHOPEDIC
019600         ADD 1.2 TO WS-SCORE.
019700 400-EXIT.
019800     EXIT.
019900*
020000 500-ADD-LAB-POINTS.
020100*    A LAB NOT DRAWN COMES IN AS ZERO AND STILL TRIPS THESE        080202MLH
020200*    ADDERS - CARRIED FORWARD FROM THE ORIGINAL WORKBENCH.         080202MLH
020300     IF NQ-HEMATOCRIT < 30.00
020400         ADD 1.2 TO WS-SCORE.
020500     IF NQ-CREATININE >= 1.50
020600         ADD 1.0 TO WS-SCORE.
020700     IF NQ-ALBUMIN < 3.50
020800         ADD 1.3 TO WS-SCORE.
020900     IF NQ-PLATELETS < 150.0
021000         ADD 0.8 TO WS-SCORE.
021100 500-EXIT.
021200     EXIT.
021300*
021400 600-COMPUTE-OUTCOMES.
021500     COMPUTE WS-BASE ROUNDED = 0.2 * WS-SCORE.
021600     IF WS-BASE < WS-FLOOR-BASE
021700         MOVE WS-FLOOR-BASE TO WS-BASE.
021800*
021900     COMPUTE NQ-MORT-PCT-OUT  ROUNDED = WS-BASE * 1.2.
022000     IF NQ-MORT-PCT-OUT  < 0.10  MOVE 0.10  TO NQ-MORT-PCT-OUT.
022100     IF NQ-MORT-PCT-OUT  > 25.00 MOVE 25.00 TO NQ-MORT-PCT-OUT.
022200*
022300     COMPUTE NQ-CARD-PCT-OUT  ROUNDED = WS-BASE * 1.0.
022400     IF NQ-CARD-PCT-OUT  < 0.10  MOVE 0.10  TO NQ-CARD-PCT-OUT.
022500     IF NQ-CARD-PCT-OUT  > 20.00 MOVE 20.00 TO NQ-CARD-PCT-OUT.
022600*
022700     COMPUTE NQ-PNEU-PCT-OUT  ROUNDED = WS-BASE * 0.9.
022800     IF NQ-PNEU-PCT-OUT  < 0.10  MOVE 0.10  TO NQ-PNEU-PCT-OUT.
022900     IF NQ-PNEU-PCT-OUT  > 20.00 MOVE 20.00 TO NQ-PNEU-PCT-OUT.
023000*
023100     COMPUTE NQ-SSI-PCT-OUT   ROUNDED = WS-BASE * 0.8.
023200     IF NQ-SSI-PCT-OUT   < 0.10  MOVE 0.10  TO NQ-SSI-PCT-OUT.
023300     IF NQ-SSI-PCT-OUT   > 20.00 MOVE 20.00 TO NQ-SSI-PCT-OUT.
023400*
023500     COMPUTE NQ-UTI-PCT-OUT   ROUNDED = WS-BASE * 0.6.
023600     IF NQ-UTI-PCT-OUT   < 0.10  MOVE 0.10  TO NQ-UTI-PCT-OUT.
023700     IF NQ-UTI-PCT-OUT   > 15.00 MOVE 15.00 TO NQ-UTI-PCT-OUT.
023800*
023900     COMPUTE NQ-VTE-PCT-OUT   ROUNDED = WS-BASE * 0.7.
024000     IF NQ-VTE-PCT-OUT   < 0.10  MOVE 0.10  TO NQ-VTE-PCT-OUT.
024100     IF NQ-VTE-PCT-OUT   > 10.00 MOVE 10.00 TO NQ-VTE-PCT-OUT.
024200*
024300     COMPUTE NQ-RENAL-PCT-OUT ROUNDED = WS-BASE * 0.9.
024400     IF NQ-RENAL-PCT-OUT < 0.10  MOVE 0.10  TO NQ-RENAL-PCT-OUT.
024500     IF NQ-RENAL-PCT-OUT > 15.00 MOVE 15.00 TO NQ-RENAL-PCT-OUT.
024600*
024700     COMPUTE NQ-READM-PCT-OUT ROUNDED = WS-BASE * 1.1.
024800     IF NQ-READM-PCT-OUT < 0.10  MOVE 0.10  TO NQ-READM-PCT-OUT.
024900     IF NQ-READM-PCT-OUT > 25.00 MOVE 25.00 TO NQ-READM-PCT-OUT.
025000*
025100     COMPUTE NQ-REOP-PCT-OUT  ROUNDED = WS-BASE * 0.8.
025200     IF NQ-REOP-PCT-OUT  < 0.10  MOVE 0.10  TO NQ-REOP-PCT-OUT.
025300     IF NQ-REOP-PCT-OUT  > 15.00 MOVE 15.00 TO NQ-REOP-PCT-OUT.
025400*
025500     COMPUTE NQ-LOS-DAYS-OUT  ROUNDED = 1.0 + (WS-SCORE * 0.6).
025600     IF NQ-LOS-DAYS-OUT  < 0.50  MOVE 0.50  TO NQ-LOS-DAYS-OUT.
025700     IF NQ-LOS-DAYS-OUT  > 30.00 MOVE 30.00 TO NQ-LOS-DAYS-OUT.
025800 600-EXIT.
025900     EXIT.
