000100******************************************************************     SCORRSLT
000200* COPYBOOK   SCORRSLT                                              *
000300* RECORD     SCORES-RESULT-REC                                     *
000400* FILE       SCORESOUT (DDS0001.PERIORSK.SCORES.OUT)               *
000500* LENGTH     150 BYTES, FIXED, ONE REC PER PATIENT SCORED          *
000600*                                                                  *
000700* MAINTENANCE HISTORY                                             *
000800*   04/09/96  JWC  ORIGINAL LAYOUT                                 *
000900*   11/20/97  RST  ADDED STOP-BANG FIELDS (POS 104-116)            *
001000*   08/22/02  MLH  ADDED PRE-DELIRIC FIELDS (POS 137-142)          *
001100*   02/03/99  JWC  Y2K REVIEW - NO DATE FIELDS, NO CHANGE NEEDED   *
001150*   11/03/09  RST  DROPPED SR-NSQIP-PCT-TABLE AND SR-CATEGORY-     *
001160*             PROFILE REDEFINES - NEITHER WAS EVER COPYd INTO     *
001170*             RISKRPT, COMMENTS WERE WRONG (SEE RISKRPT 0185)     *
001200******************************************************************     SCORRSLT
001300 01  SCORES-RESULT-REC.
001400     05  SR-PATIENT-ID               PIC X(06).
001500     05  SR-ASA-LABEL                PIC X(02).
001600     05  SR-ASA-EMERG-OUT            PIC X(01).
001700         88  SR-ASA-EMERG-SET              VALUE "E".
001800     05  SR-ASA-RISK-BAND            PIC X(12).
001900     05  SR-NSQIP-SCORE              PIC 9(02)V9(02).
002000     05  SR-NSQIP-MORT-PCT           PIC 9(02)V9(02).
002100     05  SR-NSQIP-CARD-PCT           PIC 9(02)V9(02).
002200     05  SR-NSQIP-PNEU-PCT           PIC 9(02)V9(02).
002300     05  SR-NSQIP-SSI-PCT            PIC 9(02)V9(02).
002400     05  SR-NSQIP-UTI-PCT            PIC 9(02)V9(02).
002500     05  SR-NSQIP-VTE-PCT            PIC 9(02)V9(02).
002600     05  SR-NSQIP-RENAL-PCT          PIC 9(02)V9(02).
002700     05  SR-NSQIP-READM-PCT          PIC 9(02)V9(02).
002800     05  SR-NSQIP-REOP-PCT           PIC 9(02)V9(02).
002900     05  SR-NSQIP-LOS-DAYS           PIC 9(02)V9(02).
003000     05  SR-RCRI-SCORE               PIC 9(01).
003100     05  SR-RCRI-CLASS               PIC X(02).
003200     05  SR-RCRI-RISK-PCT            PIC 9(02)V9(02).
003300     05  SR-RCRI-CATEGORY            PIC X(12).
003400     05  SR-ARISCAT-SCORE            PIC 9(03).
003500     05  SR-ARISCAT-PROB-PCT         PIC 9(02)V9(02).
003600     05  SR-ARISCAT-CATEGORY         PIC X(12).
003700     05  SR-STOPBANG-SCORE           PIC 9(01).
003800     05  SR-STOPBANG-CATEGORY        PIC X(12).
003900     05  SR-AKICS-POINTS             PIC 9(02)V9(02).
004000     05  SR-AKICS-PROB-PCT           PIC 9(02)V9(02).
004100     05  SR-AKICS-CATEGORY           PIC X(12).
004200     05  SR-PREDELIRIC-SCORE         PIC 9(02).
004300     05  SR-PREDELIRIC-PCT           PIC 9(02)V9(02).
004400     05  SR-SURG-RISK-CLASS          PIC X(04).
004500         88  SR-SURG-RISK-LOW              VALUE "LOW ".
004600         88  SR-SURG-RISK-INTERMED         VALUE "INT ".
004700         88  SR-SURG-RISK-HIGH             VALUE "HIGH".
004800     05  FILLER                      PIC X(04).
