000100 IDENTIFICATION DIVISION.                                               PREDELIR
000200******************************************************************     PREDELIR
000300 PROGRAM-ID.  PREDELIR.
000400 AUTHOR. M. HUANG.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 09/14/93.
000700 DATE-COMPILED. 09/14/93.
000800 SECURITY. NON-CONFIDENTIAL.
000900*
001000*REMARKS.
001100*
001200*    CALLED SUBPROGRAM - PRE-DELIRIC ICU DELIRIUM RISK SCREEN.
001300*    ADMISSION-GROUP POINTS ARE TABLE-DRIVEN; THE REMAINING
001400*    FACTORS (COMA, INFECTION, ACIDOSIS, SEDATIVES, OPIOIDS,
001500*    UREA/CREATININE RATIO) ARE FLAT BOOLEAN OR BANDED ADDS.
001600*    VALIDATES AGE, APACHE II, PH, UREA AND CREATININE BEFORE
001700*    SCORING.  PURE CALCULATION - NO FILE I/O.
001750*
001760*    STARTED LIFE AS A WARD-TRANSFER UPDATE ROUTINE (SEE TRMTUPDT)    PREDELIR
001770*    AND WAS GUTTED AND REWRITTEN IN 2002 FOR THE PRE-DELIRIC RULE,   PREDELIR
001780*    WHICH IS PURE CALCULATION WITH NO FILE I/O AT ALL.              PREDELIR
001800*
001900******************************************************************     PREDELIR
002000*  CHANGE LOG                                                          PREDELIR
002100*   09/14/93  MLH  0058  ORIGINAL - WARD-TRANSFER UPDATE ROUTINE       PREDELIR
002110*   02/03/99  MLH  0103  Y2K REVIEW - TRANSFER-DATE FIELD EXPANDED     PREDELIR
002120*                        TO A 4-DIGIT YEAR                            PREDELIR
002130*   08/19/02  MLH  0145  REWRITTEN AS THE PRE-DELIRIC LINKAGE         PREDELIR
002140*                        SUBPROGRAM - OLD TRANSFER LOGIC REMOVED      PREDELIR
002150*   09/02/03  MLH  0150  RENUMBERED WS-BAND-HIWATER TABLE TO MATCH    PREDELIR
002160*                        THE OTHER SCORER SUBPROGRAMS' 4-BAND LAYOUT PREDELIR
002200*   03/11/05  RST  0168  ADDED PD-VALID-REQUEST VALIDATION OUTPUT      PREDELIR
002210*   07/19/06  MLH  0169  ADDED 180-ADD-AGE-APACHE-POINTS - AGE AND     PREDELIR
002220*                        APACHE II BANDS WERE BEING VALIDATED BUT     PREDELIR
002230*                        NEVER SCORED                                 PREDELIR
002300*   05/14/08  JWC  0171  STANDARDS REVIEW - NO LOGIC CHANGE            PREDELIR
002310*   02/18/11  RST  0190  ANNUAL STANDARDS AUDIT - NO LOGIC CHANGE      PREDELIR
002400******************************************************************     PREDELIR
002500 ENVIRONMENT DIVISION.
002600 CONFIGURATION SECTION.
002700 SOURCE-COMPUTER. IBM-390.
002800 OBJECT-COMPUTER. IBM-390.
002900 INPUT-OUTPUT SECTION.
003000*
003100 DATA DIVISION.
003200 FILE SECTION.
003300*
003400 WORKING-STORAGE SECTION.
003500 01  WS-ACCUMULATORS.
003600     05  WS-SCORE                   PIC S9(03) COMP.
003700*
003800*    ADMISSION-GROUP POINT TABLE, INDEXED OFF WS-ADM-GROUP-IX
003900*    WHICH IS SET BY 150-SET-ADMISSION-INDEX FROM THE ONE-BYTE
004000*    ADMISSION CODE ON THE PARAMETER RECORD.
004100 01  WS-ADM-POINTS-CONST.
004200     05  FILLER                      PIC 9(01) COMP VALUE 0.
004300     05  FILLER                      PIC 9(01) COMP VALUE 1.
004400     05  FILLER                      PIC 9(01) COMP VALUE 2.
004500     05  FILLER                      PIC 9(01) COMP VALUE 5.
004600 01  WS-ADM-POINTS-TAB REDEFINES WS-ADM-POINTS-CONST.
004700     05  WS-ADM-POINTS              PIC 9(01) COMP OCCURS 4 TIMES.
004800*
004900*    4-BAND PROBABILITY TABLE - SCORE HIGH-WATER, PERCENT, LABEL.
005000 01  WS-BAND-HIWATER-CONST.
005100     05  FILLER                      PIC 9(02) COMP VALUE 4.
005200     05  FILLER                      PIC 9(02) COMP VALUE 9.
005300     05  FILLER                      PIC 9(02) COMP VALUE 15.
005400     05  FILLER                      PIC 9(02) COMP VALUE 99.
005500 01  WS-BAND-HIWATER-TAB REDEFINES WS-BAND-HIWATER-CONST.
005600     05  WS-BAND-HIWATER           PIC 9(02) COMP OCCURS 4 TIMES.
005700*
005800 01  WS-BAND-PCT-CONST.
005900     05  FILLER                      PIC 9(02)V9(02) VALUE 5.00.
006000     05  FILLER                      PIC 9(02)V9(02) VALUE 15.00.
006100     05  FILLER                      PIC 9(02)V9(02) VALUE 35.00.
006200     05  FILLER                      PIC 9(02)V9(02) VALUE 50.00.
006300 01  WS-BAND-PCT-TAB REDEFINES WS-BAND-PCT-CONST.
006400     05  WS-BAND-PCT               PIC 9(02)V9(02) OCCURS 4 TIMES.
006500*
006600 01  WS-BAND-LABEL-CONST.
006700     05  FILLER                      PIC X(12) VALUE "VERY LOW    ".
006800     05  FILLER                      PIC X(12) VALUE "LOW         ".
006900     05  FILLER                      PIC X(12) VALUE "MODERATE    ".
007000     05  FILLER                      PIC X(12) VALUE "HIGH        ".
007100 01  WS-BAND-LABEL-TAB REDEFINES WS-BAND-LABEL-CONST.
007200     05  WS-BAND-LABEL             PIC X(12) OCCURS 4 TIMES.
007300*
007400 01  WS-RATIO-WORK.
007500     05  WS-UC-RATIO                PIC S9(03)V9(02) COMP-3.
007600*
007700 01  WS-SUBSCRIPTS.
007800     05  WS-ADM-GROUP-IX            PIC 9(01) COMP.
007900     05  WS-BAND-IX                 PIC 9(01) COMP.
008000*
008100 LINKAGE SECTION.
008200 01  PREDELIR-PARMS.
008300     05  PD-AGE-YEARS                PIC 9(03).
008400     05  PD-APACHE-II-SCORE          PIC 9(02).
008500     05  PD-ADMISSION-GROUP          PIC X(01).
008600         88  PD-ADM-CLINICAL               VALUE "C".
008700         88  PD-ADM-SURGICAL               VALUE "S".
008800         88  PD-ADM-TRAUMA                 VALUE "T".
008900         88  PD-ADM-NEURO                  VALUE "N".
009000         88  PD-ADM-VALID                  VALUES "C" "S" "T" "N".
009100     05  PD-COMA-FLAG                PIC X(01).
009200         88  PD-IN-COMA                    VALUE "Y".
009300     05  PD-INFECTION-FLAG           PIC X(01).
009400         88  PD-HAS-INFECTION              VALUE "Y".
009500     05  PD-BLOOD-PH                 PIC 9(01)V9(02).
009600         88  PD-ACIDOTIC                   VALUE 0 THRU 7.34.
009700     05  PD-SEDATIVE-FLAG            PIC X(01).
009800         88  PD-ON-SEDATIVES               VALUE "Y".
009900     05  PD-OPIOID-FLAG              PIC X(01).
010000         88  PD-ON-OPIOIDS                 VALUE "Y".
010100     05  PD-UREA                     PIC 9(03)V9(01).
010200     05  PD-CREATININE               PIC 9(02)V9(02).
010300     05  PD-SCORE-OUT                PIC 9(02).
010400     05  PD-PROB-PCT-OUT             PIC 9(02)V9(02).
010500     05  PD-CATEGORY-OUT             PIC X(12).
010600     05  PD-VALID-REQUEST-OUT        PIC X(01).
010700         88  PD-REQUEST-IS-VALID           VALUE "Y".
010800     05  PD-RETURN-CD                PIC S9(04) COMP.
010900*
011000 PROCEDURE DIVISION USING PREDELIR-PARMS.
011100 000-MAIN.
011200     MOVE ZERO TO WS-SCORE, PD-RETURN-CD.
011300     MOVE "Y" TO PD-VALID-REQUEST-OUT.
011400     PERFORM 050-VALIDATE-REQUEST THRU 050-EXIT.
011500     IF NOT PD-REQUEST-IS-VALID
011600         MOVE -1 TO PD-RETURN-CD
011700         GOBACK.
011800*
011900     PERFORM 150-SET-ADMISSION-INDEX  THRU 150-EXIT.
011910     ADD WS-ADM-POINTS(WS-ADM-GROUP-IX) TO WS-SCORE.
011920     PERFORM 180-ADD-AGE-APACHE-POINTS THRU 180-EXIT.
012100     PERFORM 200-ADD-CLINICAL-POINTS  THRU 200-EXIT.
012200     PERFORM 300-ADD-RATIO-POINTS     THRU 300-EXIT.
012300     MOVE WS-SCORE TO PD-SCORE-OUT.
012400     PERFORM 400-BAND-SCORE           THRU 400-EXIT.
012500     GOBACK.
012600*
012700 050-VALIDATE-REQUEST.
012800     IF PD-AGE-YEARS > 120
012900         MOVE "N" TO PD-VALID-REQUEST-OUT
013000         GO TO 050-EXIT.
013100     IF PD-APACHE-II-SCORE > 71
013200         MOVE "N" TO PD-VALID-REQUEST-OUT
013300         GO TO 050-EXIT.
013400     IF NOT PD-ADM-VALID
013500         MOVE "N" TO PD-VALID-REQUEST-OUT
013600         GO TO 050-EXIT.
013700     IF PD-BLOOD-PH < 6.80 OR PD-BLOOD-PH > 7.80
013800         MOVE "N" TO PD-VALID-REQUEST-OUT
013900         GO TO 050-EXIT.
014000     IF PD-CREATININE NOT > ZERO
014100         MOVE "N" TO PD-VALID-REQUEST-OUT.
014200 050-EXIT.
014300     EXIT.
014400*
014500 150-SET-ADMISSION-INDEX.
014600*    CLINICAL/SURGICAL/TRAUMA/NEURO MAP TO TABLE SLOTS 1-4, IN
014700*    ASCENDING POINT ORDER.
014800     EVALUATE TRUE
014900         WHEN PD-ADM-CLINICAL  MOVE 1 TO WS-ADM-GROUP-IX
015000         WHEN PD-ADM-SURGICAL  MOVE 2 TO WS-ADM-GROUP-IX
015100         WHEN PD-ADM-TRAUMA    MOVE 3 TO WS-ADM-GROUP-IX
015200         WHEN PD-ADM-NEURO     MOVE 4 TO WS-ADM-GROUP-IX
015300     END-EVALUATE.
015400 150-EXIT.
015500     EXIT.
015550*
015560 180-ADD-AGE-APACHE-POINTS.
015570*    PATIENT AGE AND APACHE II SCORE EACH CONTRIBUTE BANDED
015580*    POINTS OF THEIR OWN, SEPARATE FROM THE ADMISSION-GROUP
015590*    TABLE LOOKUP ABOVE.
015600     IF PD-AGE-YEARS >= 80
015601         ADD 6 TO WS-SCORE
015602     ELSE IF PD-AGE-YEARS >= 70
015603         ADD 5 TO WS-SCORE
015604     ELSE IF PD-AGE-YEARS >= 60
015605         ADD 2 TO WS-SCORE
015606     ELSE IF PD-AGE-YEARS >= 50
015607         ADD 1 TO WS-SCORE.
015608     IF PD-APACHE-II-SCORE >= 20
015609         ADD 5 TO WS-SCORE
015610     ELSE IF PD-APACHE-II-SCORE >= 15
015611         ADD 3 TO WS-SCORE
015612     ELSE IF PD-APACHE-II-SCORE >= 10
015613         ADD 2 TO WS-SCORE.
015614 180-EXIT.
015615     EXIT.
015616*
015700 200-ADD-CLINICAL-POINTS.
015800     IF PD-IN-COMA         ADD 4 TO WS-SCORE.
015900     IF PD-HAS-INFECTION   ADD 1 TO WS-SCORE.
016000     IF PD-ACIDOTIC        ADD 2 TO WS-SCORE.
016100     IF PD-ON-SEDATIVES    ADD 1 TO WS-SCORE.
016200     IF PD-ON-OPIOIDS      ADD 2 TO WS-SCORE.
016300 200-EXIT.
016400     EXIT.
016500*
016600 300-ADD-RATIO-POINTS.
016700*    UREA/CREATININE RATIO - BOTH FIELDS ARE EDITED NONZERO BY
016800*    050-VALIDATE-REQUEST BEFORE THIS PARAGRAPH RUNS.
016900     COMPUTE WS-UC-RATIO ROUNDED = PD-UREA / PD-CREATININE.
017000     IF WS-UC-RATIO >= 10
017100         ADD 2 TO WS-SCORE
017200     ELSE IF WS-UC-RATIO >= 5
017300         ADD 1 TO WS-SCORE.
017400 300-EXIT.
017500     EXIT.
017600*
017700 400-BAND-SCORE.
017800     PERFORM 410-TEST-ONE-BAND THRU 410-EXIT
017900             VARYING WS-BAND-IX FROM 1 BY 1
018000             UNTIL WS-BAND-IX > 4
018100             OR PD-SCORE-OUT <= WS-BAND-HIWATER(WS-BAND-IX).
018200     IF WS-BAND-IX > 4
018300         MOVE 4 TO WS-BAND-IX.
018400     MOVE WS-BAND-PCT(WS-BAND-IX)   TO PD-PROB-PCT-OUT.
018500     MOVE WS-BAND-LABEL(WS-BAND-IX) TO PD-CATEGORY-OUT.
018600 400-EXIT.
018700     EXIT.
018800*
018900 410-TEST-ONE-BAND.
019000     CONTINUE.
019100 410-EXIT.
019200     EXIT.
