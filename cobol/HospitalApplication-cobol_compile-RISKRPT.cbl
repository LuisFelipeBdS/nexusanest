000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  RISKRPT.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV CENTER.
000500 DATE-WRITTEN. 04/02/94.
000600 DATE-COMPILED. 04/02/94.
000700 SECURITY. NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*REMARKS.
001100*
001200*          CALLED SUBPROGRAM - OWNS RPTFILE FOR THE PRE-OP RISK
001300*          STRATIFICATION JOB.  PERIORSK CALLS THIS PROGRAM ONCE
001400*          PER PATIENT PLUS ONCE TO OPEN AND ONCE TO PRINT GRAND
001500*          TOTALS; PERIORSK NEVER TOUCHES RPTFILE ITSELF.
001600*
001700*          FUNCTION CODE 'O' = OPEN RPTFILE, PRINT PAGE HEADER,
001800*          ZERO THE RUNNING TOTALS.
001900*          FUNCTION CODE 'D' = PRINT ONE PATIENT'S DETAIL BLOCK
002000*          AND ACCUMULATE ITS CATEGORY COUNTS AND MORTALITY SUM.
002100*          FUNCTION CODE 'T' = PRINT THE GRAND-TOTALS BLOCK USING
002200*          PERIORSK-SUPPLIED READ/REJECT/PROCESS COUNTS AND THIS
002300*          PROGRAM'S OWN ACCUMULATED CATEGORY COUNTS, THEN CLOSE.
002400*
002500******************************************************************
002600*  CHANGE LOG
002700*   04/02/94  JWC  0000  ORIGINAL - REWORKED FROM THE PATIENT
002800*                        DETAIL LISTING PROGRAM FOR THE RISK
002900*                        STRATIFICATION PROJECT
003000*   11/14/97  RST  0087  ADDED STOP-BANG DETAIL LINE AND COUNTS
003100*   02/03/99  JWC  0103  Y2K REVIEW - PAGE HEADER DATE EXPANDED
003200*                        TO A 4-DIGIT YEAR
003300*   08/19/02  MLH  0144  ADDED AKICS AND PRE-DELIRIC DETAIL LINES
003400*   03/11/05  RST  0168  REWRITTEN AS A CALLED SUBPROGRAM OWNING
003500*                        RPTFILE OUTRIGHT, DRIVEN BY A FUNCTION
003600*                        CODE - WAS PART OF THE MAIN JOB STEP
003700*   05/14/08  JWC  0171  STANDARDS REVIEW - NO LOGIC CHANGE
003710*   09/22/09  RST  0184  PRE-DELIRIC LINE WAS SHOWING BLANK CLASS -
003720*                        AUDIT CAUGHT IT, ADDED 270-BAND-PREDELIRIC
003730*                        TO RE-DERIVE THE CATEGORY FROM THE SCORE
003800******************************************************************
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER. IBM-390.
004200 OBJECT-COMPUTER. IBM-390.
004300 SPECIAL-NAMES.
004400     C01 IS NEXT-PAGE.
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT RPTFILE
004800     ASSIGN TO UT-S-RPTFILE
004900       ACCESS MODE IS SEQUENTIAL
005000       FILE STATUS IS OFCODE.
005100*
005200 DATA DIVISION.
005300 FILE SECTION.
005400 FD  RPTFILE
005500     RECORDING MODE IS F
005600     LABEL RECORDS ARE STANDARD
005700     RECORD CONTAINS 132 CHARACTERS
005800     BLOCK CONTAINS 0 RECORDS
005900     DATA RECORD IS RPT-REC.
006000 01  RPT-REC  PIC X(132).
006100*
006200 WORKING-STORAGE SECTION.
006300 01  FILE-STATUS-CODES.
006400     05  OFCODE                      PIC X(02).
006500         88  CODE-WRITE                   VALUE SPACES.
006600*
006700 01  WS-HDR-REC.
006800     05  FILLER                      PIC X(01) VALUE " ".
006900     05  HDR-DATE.
007000         10  HDR-CC                  PIC 9(02).
007100         10  HDR-YY                  PIC 9(02).
007200         10  DASH-1                  PIC X(01) VALUE "-".
007300         10  HDR-MM                  PIC 9(02).
007400         10  DASH-2                  PIC X(01) VALUE "-".
007500         10  HDR-DD                  PIC 9(02).
007600     05  FILLER                      PIC X(08) VALUE SPACE.
007700     05  FILLER                      PIC X(43) VALUE
007800         "PERIOPERATIVE RISK STRATIFICATION REPORT".
007900     05  FILLER                      PIC X(26)
008000                   VALUE "PAGE NUMBER:" JUSTIFIED RIGHT.
008100     05  PAGE-NBR-O                  PIC ZZ9.
008200*
008300 01  WS-COLM-HDR-REC.
008400     05  FILLER            PIC X(08) VALUE "PAT-ID".
008500     05  FILLER            PIC X(22) VALUE "PATIENT NAME".
008600     05  FILLER            PIC X(22) VALUE "SCORE NAME".
008700     05  FILLER            PIC X(10) VALUE "POINTS".
008800     05  FILLER            PIC X(16) VALUE "CLASS/CATEGORY".
008900     05  FILLER            PIC X(10) VALUE "RISK %".
009000     05  FILLER            PIC X(04) VALUE "FLAG".
009100     05  FILLER            PIC X(40) VALUE SPACES.
009200*
009300 01  WS-ID-LINE.
009400     05  WI-PATIENT-ID-O             PIC X(06).
009500     05  FILLER                      PIC X(02) VALUE SPACES.
009600     05  WI-PATIENT-NAME-O           PIC X(20).
009700     05  FILLER                      PIC X(104) VALUE SPACES.
009800*
009900 01  WS-DETAIL-LINE.
010000     05  FILLER                      PIC X(08) VALUE SPACES.
010100     05  WD-SCORE-NAME-O             PIC X(20).
010200     05  FILLER                      PIC X(02) VALUE SPACES.
010300     05  WD-POINTS-O                 PIC ZZ9.99.
010400     05  FILLER                      PIC X(02) VALUE SPACES.
010500     05  WD-CLASS-O                  PIC X(12).
010600     05  FILLER                      PIC X(02) VALUE SPACES.
010700     05  WD-RISK-PCT-O               PIC Z9.99.
010800     05  FILLER                      PIC X(02) VALUE SPACES.
010900     05  WD-FLAG-O                   PIC X(02).
011000     05  FILLER                      PIC X(79) VALUE SPACES.
011100*
011200 01  WS-TOTALS-LINE-1.
011300     05  FILLER                      PIC X(01) VALUE SPACES.
011400     05  FILLER                      PIC X(22) VALUE "RECORDS READ . . . . ".
011500     05  WT-RECORDS-READ-O           PIC ZZZ,ZZ9.
011600     05  FILLER                      PIC X(103) VALUE SPACES.
011700*
011800 01  WS-TOTALS-LINE-2.
011900     05  FILLER                      PIC X(01) VALUE SPACES.
012000     05  FILLER                      PIC X(22) VALUE "RECORDS REJECTED . . ".
012100     05  WT-RECORDS-REJECTED-O       PIC ZZZ,ZZ9.
012200     05  FILLER                      PIC X(103) VALUE SPACES.
012300*
012400 01  WS-TOTALS-LINE-3.
012500     05  FILLER                      PIC X(01) VALUE SPACES.
012600     05  FILLER                      PIC X(22) VALUE "RECORDS PROCESSED . . ".
012700     05  WT-RECORDS-PROCESSED-O      PIC ZZZ,ZZ9.
012800     05  FILLER                      PIC X(103) VALUE SPACES.
012900*
013000 01  WS-CATEGORY-LINE.
013100     05  FILLER                      PIC X(01) VALUE SPACES.
013200     05  WC-CATEGORY-TITLE-O         PIC X(20).
013300     05  FILLER                      PIC X(02) VALUE SPACES.
013400     05  WC-LOW-O                    PIC ZZ9.
013500     05  FILLER                      PIC X(06) VALUE " LOW, ".
013600     05  WC-INTERMED-O               PIC ZZ9.
013700     05  FILLER                      PIC X(14) VALUE " INTERMEDIATE,".
013800     05  WC-HIGH-O                   PIC ZZ9.
013900     05  FILLER                      PIC X(06) VALUE " HIGH.".
014000     05  FILLER                      PIC X(65) VALUE SPACES.
014100*
014200 01  WS-MORT-LINE.
014300     05  FILLER                      PIC X(01) VALUE SPACES.
014400     05  FILLER                      PIC X(36) VALUE
014500         "NSQIP 30-DAY MORTALITY - SUM . . . ".
014600     05  WM-SUM-O                    PIC ZZ,ZZ9.99.
014700     05  FILLER                      PIC X(10) VALUE "  MEAN . .".
014800     05  WM-MEAN-O                   PIC Z9.99.
014900     05  FILLER                      PIC X(73) VALUE SPACES.
015000*
015100*    RUNNING CATEGORY-COUNT AND MORTALITY-SUM ACCUMULATORS,
015200*    KEPT HERE RATHER THAN ON PERIORSK SINCE THIS PROGRAM OWNS
015300*    THE REPORT AND IS THE ONLY ONE THAT NEEDS THEM.
015400 01  WS-CATEGORY-COUNTS.
015500     05  WS-RCRI-LOW-CNT             PIC 9(05) COMP.
015600     05  WS-RCRI-INTERMED-CNT        PIC 9(05) COMP.
015700     05  WS-RCRI-HIGH-CNT            PIC 9(05) COMP.
015800     05  WS-ARISCAT-LOW-CNT          PIC 9(05) COMP.
015900     05  WS-ARISCAT-INTERMED-CNT     PIC 9(05) COMP.
016000     05  WS-ARISCAT-HIGH-CNT         PIC 9(05) COMP.
016100     05  WS-STOPBANG-LOW-CNT         PIC 9(05) COMP.
016200     05  WS-STOPBANG-INTERMED-CNT    PIC 9(05) COMP.
016300     05  WS-STOPBANG-HIGH-CNT        PIC 9(05) COMP.
016400*                                                                     RISKRPT
016500* ALTERNATE VIEW - THE NINE CATEGORY BUCKETS AS A 3 X 3 TABLE, SO    RISKRPT
016600* 680-BUMP-CATEGORY-COUNTS CAN WALK THEM WITH ONE SUBSCRIPT PAIR     RISKRPT
016700 01  WS-CATEGORY-COUNTS-TABLE REDEFINES WS-CATEGORY-COUNTS.
016800     05  WS-SCORER-BUCKET            OCCURS 3 TIMES.
016900         10  WS-BAND-COUNT           PIC 9(05) COMP OCCURS 3 TIMES.
017000*
017100 01  WS-ACCUMULATORS.
017200     05  WS-MORT-SUM                 PIC S9(05)V9(02) COMP-3.
017300     05  WS-MORT-MEAN                PIC S9(03)V9(02) COMP-3.
017400*
017500 01  WS-SUBSCRIPTS.
017600     05  WS-PAGE-NBR                 PIC 9(03) COMP VALUE 1.
017700     05  WS-LINES-ON-PAGE            PIC 9(02) COMP VALUE 0.
017710 01  WS-WORK-INDEXES.
017720     05  WS-SCORER-IX                PIC 9(01) COMP.
017730     05  WS-BAND-IX                  PIC 9(01) COMP.
017740*                                                                     RISKRPT
017750* ASA NORMALIZED-PERCENT TABLE - MIRRORS ASASURG'S OWN               RISKRPT
017760* WS-ASA-PCT-CONST/-TAB SINCE THIS PROGRAM NEVER RECEIVES THE       RISKRPT
017770* PERCENT OFF SCORES-RESULT-REC, ONLY THE CLASS LABEL (LK-ASA-      RISKRPT
017780* LABEL) - SEE 265-BAND-ASA-PCT                                     RISKRPT
017781 01  WS-ASA-PCT-CONST.
017782     05  FILLER                      PIC 9(02)V9(02) VALUE 5.00.
017783     05  FILLER                      PIC 9(02)V9(02) VALUE 10.00.
017784     05  FILLER                      PIC 9(02)V9(02) VALUE 25.00.
017785     05  FILLER                      PIC 9(02)V9(02) VALUE 50.00.
017786     05  FILLER                      PIC 9(02)V9(02) VALUE 75.00.
017787     05  FILLER                      PIC 9(02)V9(02) VALUE 90.00.
017788 01  WS-ASA-PCT-TAB REDEFINES WS-ASA-PCT-CONST.
017789     05  WS-ASA-PCT                PIC 9(02)V9(02) OCCURS 6 TIMES.
017790*                                                                     RISKRPT
017800* PRE-DELIRIC 4-BAND CATEGORY TABLE - SCORE HIGH-WATER AND LABEL,     RISKRPT
017810* KEPT HERE SINCE THE CATEGORY DOES NOT RIDE ON SCORES-RESULT-REC    RISKRPT
017820* (SEE PREDELIR) - 270-BAND-PREDELIRIC RE-DERIVES IT FROM THE SCORE  RISKRPT
017830* THE SAME WAY PREDELIR ITSELF DOES                                  RISKRPT
017840 01  WS-PD-BAND-HIWATER-CONST.
017850     05  FILLER                      PIC 9(02) COMP VALUE 4.
017860     05  FILLER                      PIC 9(02) COMP VALUE 9.
017870     05  FILLER                      PIC 9(02) COMP VALUE 15.
017880     05  FILLER                      PIC 9(02) COMP VALUE 99.
017890 01  WS-PD-BAND-HIWATER-TAB REDEFINES WS-PD-BAND-HIWATER-CONST.
017900     05  WS-PD-BAND-HIWATER        PIC 9(02) COMP OCCURS 4 TIMES.
017910*
017920 01  WS-PD-BAND-LABEL-CONST.
017930     05  FILLER                      PIC X(12) VALUE "VERY LOW    ".
017940     05  FILLER                      PIC X(12) VALUE "LOW         ".
017950     05  FILLER                      PIC X(12) VALUE "MODERATE    ".
017960     05  FILLER                      PIC X(12) VALUE "HIGH        ".
017970 01  WS-PD-BAND-LABEL-TAB REDEFINES WS-PD-BAND-LABEL-CONST.
017980     05  WS-PD-BAND-LABEL          PIC X(12) OCCURS 4 TIMES.
017990*
018000*
018100 01  MISC-WS-FLDS.
018200     05  RETURN-CD                   PIC S9(04) COMP VALUE 0.
018300*
018400 LINKAGE SECTION.
018500 01  RISKRPT-PARMS.
018600     05  RR-FUNCTION-CODE            PIC X(01).
018700         88  RR-FN-OPEN                    VALUE "O".
018800         88  RR-FN-DETAIL                  VALUE "D".
018900         88  RR-FN-TOTALS                  VALUE "T".
019000     05  RR-RUN-DATE                 PIC 9(08).
019100     05  RR-PATIENT-ID               PIC X(06).
019200     05  RR-PATIENT-NAME             PIC X(20).
019300     05  RR-SCORES-RESULT-REC        PIC X(150).
019400     05  RR-RECORDS-READ             PIC 9(07).
019500     05  RR-RECORDS-REJECTED         PIC 9(07).
019600     05  RR-RECORDS-PROCESSED        PIC 9(07).
019700     05  RR-RETURN-CD                PIC S9(04) COMP.
019800*                                                                     RISKRPT
019900* ALTERNATE VIEW - THE RESULT RECORD PASSED AS PIC X(150) ABOVE,     RISKRPT
020000* BROKEN OUT BY FIELD SO THE DETAIL PARAGRAPHS CAN GET AT THE        RISKRPT
020100* SCORES WITHOUT PERIORSK HAVING TO PASS EACH ONE SEPARATELY         RISKRPT
020200 01  LK-SCORES-VIEW REDEFINES RR-SCORES-RESULT-REC.
020300     05  LK-ASA-LABEL                PIC X(02).
020400     05  LK-ASA-EMERG-OUT            PIC X(01).
020500     05  LK-ASA-RISK-BAND            PIC X(12).
020600     05  LK-NSQIP-SCORE              PIC 9(02)V9(02).
020700     05  LK-NSQIP-MORT-PCT           PIC 9(02)V9(02).
020800     05  LK-NSQIP-CARD-PCT           PIC 9(02)V9(02).
020900     05  LK-NSQIP-PNEU-PCT           PIC 9(02)V9(02).
021000     05  LK-NSQIP-SSI-PCT            PIC 9(02)V9(02).
021100     05  LK-NSQIP-UTI-PCT            PIC 9(02)V9(02).
021200     05  LK-NSQIP-VTE-PCT            PIC 9(02)V9(02).
021300     05  LK-NSQIP-RENAL-PCT          PIC 9(02)V9(02).
021400     05  LK-NSQIP-READM-PCT          PIC 9(02)V9(02).
021500     05  LK-NSQIP-REOP-PCT           PIC 9(02)V9(02).
021600     05  LK-NSQIP-LOS-DAYS           PIC 9(02)V9(02).
021700     05  LK-RCRI-SCORE               PIC 9(01).
021800     05  LK-RCRI-CLASS               PIC X(02).
021900     05  LK-RCRI-RISK-PCT            PIC 9(02)V9(02).
022000     05  LK-RCRI-CATEGORY            PIC X(12).
022100     05  LK-ARISCAT-SCORE            PIC 9(03).
022200     05  LK-ARISCAT-PROB-PCT         PIC 9(02)V9(02).
022300     05  LK-ARISCAT-CATEGORY         PIC X(12).
022400     05  LK-STOPBANG-SCORE           PIC 9(01).
022500     05  LK-STOPBANG-CATEGORY        PIC X(12).
022600     05  LK-AKICS-POINTS             PIC 9(02)V9(02).
022700     05  LK-AKICS-PROB-PCT           PIC 9(02)V9(02).
022800     05  LK-AKICS-CATEGORY           PIC X(12).
022900     05  LK-PREDELIRIC-SCORE         PIC 9(02).
023000     05  LK-PREDELIRIC-PCT           PIC 9(02)V9(02).
023100     05  LK-SURG-RISK-CLASS          PIC X(04).
023200     05  FILLER                      PIC X(04).
023300*
023400 PROCEDURE DIVISION USING RISKRPT-PARMS.
023500 000-MAIN.
023600     MOVE ZERO TO RR-RETURN-CD.
023700     EVALUATE TRUE
023800         WHEN RR-FN-OPEN    PERFORM 100-OPEN-RPT   THRU 100-EXIT
023900         WHEN RR-FN-DETAIL  PERFORM 200-PRINT-DETAIL THRU 200-EXIT
024000         WHEN RR-FN-TOTALS  PERFORM 300-PRINT-TOTALS THRU 300-EXIT
024100         WHEN OTHER         MOVE -1 TO RR-RETURN-CD
024200     END-EVALUATE.
024300     GOBACK.
024400*
024500 100-OPEN-RPT.
024600     OPEN OUTPUT RPTFILE.
024700     INITIALIZE WS-CATEGORY-COUNTS, WS-ACCUMULATORS.
024800     MOVE 1 TO WS-PAGE-NBR.
024900     MOVE RR-RUN-DATE TO HDR-CC, HDR-YY, HDR-MM, HDR-DD.
025000     PERFORM 150-PRINT-PAGE-HEADER THRU 150-EXIT.
025100 100-EXIT.
025200     EXIT.
025300*
025400 150-PRINT-PAGE-HEADER.
025500     MOVE WS-PAGE-NBR TO PAGE-NBR-O.
025600     WRITE RPT-REC FROM WS-HDR-REC
025700         BEFORE ADVANCING NEXT-PAGE.
025800     WRITE RPT-REC FROM WS-COLM-HDR-REC
025900         AFTER ADVANCING 2 LINES.
026000     MOVE 4 TO WS-LINES-ON-PAGE.
026100     ADD 1 TO WS-PAGE-NBR.
026200 150-EXIT.
026300     EXIT.
026400*
026500 200-PRINT-DETAIL.
026600     IF WS-LINES-ON-PAGE > 50
026700         PERFORM 150-PRINT-PAGE-HEADER THRU 150-EXIT.
026800     MOVE RR-PATIENT-ID   TO WI-PATIENT-ID-O.
026900     MOVE RR-PATIENT-NAME TO WI-PATIENT-NAME-O.
027000     WRITE RPT-REC FROM WS-ID-LINE
027100         AFTER ADVANCING 2 LINES.
027200     ADD 2 TO WS-LINES-ON-PAGE.
027300*
027400     MOVE "ASA CLASS"          TO WD-SCORE-NAME-O.
027500     MOVE ZERO                 TO WD-POINTS-O.
027600     MOVE LK-ASA-RISK-BAND     TO WD-CLASS-O.
027650     PERFORM 265-BAND-ASA-PCT THRU 265-EXIT.
027700     PERFORM 260-SET-FLAG-FOR-PCT THRU 260-EXIT.
027900     PERFORM 250-WRITE-DETAIL-LINE THRU 250-EXIT.
028000*
028100     MOVE "NSQIP PROXY"         TO WD-SCORE-NAME-O.
028200     MOVE LK-NSQIP-SCORE        TO WD-POINTS-O.
028300     MOVE SPACES                TO WD-CLASS-O.
028400     MOVE LK-NSQIP-MORT-PCT     TO WD-RISK-PCT-O.
028500     PERFORM 260-SET-FLAG-FOR-PCT THRU 260-EXIT.
028600     PERFORM 250-WRITE-DETAIL-LINE THRU 250-EXIT.
028700*
028800     MOVE "RCRI"                TO WD-SCORE-NAME-O.
028900     MOVE LK-RCRI-SCORE         TO WD-POINTS-O.
029000     MOVE LK-RCRI-CATEGORY      TO WD-CLASS-O.
029100     MOVE LK-RCRI-RISK-PCT      TO WD-RISK-PCT-O.
029200     PERFORM 260-SET-FLAG-FOR-PCT THRU 260-EXIT.
029300     PERFORM 250-WRITE-DETAIL-LINE THRU 250-EXIT.
029400*
029500     MOVE "ARISCAT"             TO WD-SCORE-NAME-O.
029600     MOVE LK-ARISCAT-SCORE      TO WD-POINTS-O.
029700     MOVE LK-ARISCAT-CATEGORY   TO WD-CLASS-O.
029800     MOVE LK-ARISCAT-PROB-PCT   TO WD-RISK-PCT-O.
029900     PERFORM 260-SET-FLAG-FOR-PCT THRU 260-EXIT.
030000     PERFORM 250-WRITE-DETAIL-LINE THRU 250-EXIT.
030100*
030200     MOVE "STOP-BANG"           TO WD-SCORE-NAME-O.
030300     MOVE LK-STOPBANG-SCORE     TO WD-POINTS-O.
030400     MOVE LK-STOPBANG-CATEGORY  TO WD-CLASS-O.
030500     MOVE ZERO                  TO WD-RISK-PCT-O.
030600     MOVE SPACES                TO WD-FLAG-O.
030700     PERFORM 250-WRITE-DETAIL-LINE THRU 250-EXIT.
030800*
030900     MOVE "AKICS"               TO WD-SCORE-NAME-O.
031000     MOVE LK-AKICS-POINTS       TO WD-POINTS-O.
031100     MOVE LK-AKICS-CATEGORY     TO WD-CLASS-O.
031200     MOVE LK-AKICS-PROB-PCT     TO WD-RISK-PCT-O.
031300     PERFORM 260-SET-FLAG-FOR-PCT THRU 260-EXIT.
031400     PERFORM 250-WRITE-DETAIL-LINE THRU 250-EXIT.
031500*
031600     MOVE "PRE-DELIRIC"         TO WD-SCORE-NAME-O.
031700     MOVE LK-PREDELIRIC-SCORE   TO WD-POINTS-O.
031800     PERFORM 270-BAND-PREDELIRIC THRU 270-EXIT.
031900     MOVE LK-PREDELIRIC-PCT     TO WD-RISK-PCT-O.
032000     PERFORM 260-SET-FLAG-FOR-PCT THRU 260-EXIT.
032100     PERFORM 250-WRITE-DETAIL-LINE THRU 250-EXIT.
032200*
032300     MOVE "SURGICAL RISK CLASS" TO WD-SCORE-NAME-O.
032400     MOVE ZERO                  TO WD-POINTS-O.
032500     MOVE LK-SURG-RISK-CLASS    TO WD-CLASS-O.
032600     MOVE ZERO                  TO WD-RISK-PCT-O.
032700     MOVE SPACES                TO WD-FLAG-O.
032800     PERFORM 250-WRITE-DETAIL-LINE THRU 250-EXIT.
032900*
033000     PERFORM 600-BUMP-CATEGORY-COUNTS THRU 600-EXIT.
033100     ADD LK-NSQIP-MORT-PCT TO WS-MORT-SUM.
033200 200-EXIT.
033300     EXIT.
033400*
033500 250-WRITE-DETAIL-LINE.
033600     WRITE RPT-REC FROM WS-DETAIL-LINE
033700         AFTER ADVANCING 1 LINES.
033800     ADD 1 TO WS-LINES-ON-PAGE.
033900 250-EXIT.
034000     EXIT.
034100*
034200 260-SET-FLAG-FOR-PCT.
034300     IF WD-RISK-PCT-O >= 35.00
034400         MOVE "*H" TO WD-FLAG-O
034500     ELSE IF WD-RISK-PCT-O >= 10.00
034600         MOVE "*M" TO WD-FLAG-O
034700     ELSE
034800         MOVE SPACES TO WD-FLAG-O.
034900 260-EXIT.
035000     EXIT.
035001*
035002* RE-DERIVES THE ASA NORMALIZED PERCENT FROM LK-ASA-LABEL, THE      RISKRPT
035003* ONLY ASA FIELD THIS PROGRAM RECEIVES ON RR-SCORES-RESULT-REC -    RISKRPT
035004* MIRRORS ASASURG'S OWN WS-ASA-PCT-CONST/-TAB LOOKUP                RISKRPT
035005 265-BAND-ASA-PCT.
035006     MOVE LK-ASA-LABEL(1:1) TO WS-SCORER-IX.
035007     IF WS-SCORER-IX < 1 OR WS-SCORER-IX > 6
035008         MOVE 10.00 TO WD-RISK-PCT-O
035009     ELSE
035010         MOVE WS-ASA-PCT(WS-SCORER-IX) TO WD-RISK-PCT-O.
035011 265-EXIT.
035012     EXIT.
035013*
035020* RE-DERIVES THE PRE-DELIRIC 4-BAND CATEGORY FROM LK-PREDELIRIC-    RISKRPT
035030* SCORE, MIRRORING PREDELIR'S OWN 400-BAND-SCORE THRESHOLDS - SEE   RISKRPT
035040* THE REMARKS ABOVE FOR WHY THIS PROGRAM DOES NOT JUST RECEIVE IT   RISKRPT
035050 270-BAND-PREDELIRIC.
035060     PERFORM 280-TEST-ONE-BAND THRU 280-EXIT
035070         VARYING WS-BAND-IX FROM 1 BY 1
035080         UNTIL WS-BAND-IX > 4
035090         OR LK-PREDELIRIC-SCORE <= WS-PD-BAND-HIWATER(WS-BAND-IX).
035091     IF WS-BAND-IX > 4
035092         MOVE 4 TO WS-BAND-IX.
035093     MOVE WS-PD-BAND-LABEL(WS-BAND-IX) TO WD-CLASS-O.
035094 270-EXIT.
035095     EXIT.
035096*
035097 280-TEST-ONE-BAND.
035098     CONTINUE.
035099 280-EXIT.
035100     EXIT.
035101*
035200 300-PRINT-TOTALS.
035300     IF WS-LINES-ON-PAGE > 40
035400         PERFORM 150-PRINT-PAGE-HEADER THRU 150-EXIT.
035500     MOVE RR-RECORDS-READ      TO WT-RECORDS-READ-O.
035600     WRITE RPT-REC FROM WS-TOTALS-LINE-1
035700         AFTER ADVANCING 3 LINES.
035800     MOVE RR-RECORDS-REJECTED  TO WT-RECORDS-REJECTED-O.
035900     WRITE RPT-REC FROM WS-TOTALS-LINE-2
036000         AFTER ADVANCING 1 LINES.
036100     MOVE RR-RECORDS-PROCESSED TO WT-RECORDS-PROCESSED-O.
036200     WRITE RPT-REC FROM WS-TOTALS-LINE-3
036300         AFTER ADVANCING 1 LINES.
036400*
036500     MOVE "RCRI CATEGORIES"    TO WC-CATEGORY-TITLE-O.
036600     MOVE WS-RCRI-LOW-CNT      TO WC-LOW-O.
036700     MOVE WS-RCRI-INTERMED-CNT TO WC-INTERMED-O.
036800     MOVE WS-RCRI-HIGH-CNT     TO WC-HIGH-O.
036900     WRITE RPT-REC FROM WS-CATEGORY-LINE
037000         AFTER ADVANCING 2 LINES.
037100*
037200     MOVE "ARISCAT CATEGORIES" TO WC-CATEGORY-TITLE-O.
037300     MOVE WS-ARISCAT-LOW-CNT      TO WC-LOW-O.
037400     MOVE WS-ARISCAT-INTERMED-CNT TO WC-INTERMED-O.
037500     MOVE WS-ARISCAT-HIGH-CNT     TO WC-HIGH-O.
037600     WRITE RPT-REC FROM WS-CATEGORY-LINE
037700         AFTER ADVANCING 1 LINES.
037800*
037900     MOVE "STOP-BANG CATEGORIES" TO WC-CATEGORY-TITLE-O.
038000     MOVE WS-STOPBANG-LOW-CNT      TO WC-LOW-O.
038100     MOVE WS-STOPBANG-INTERMED-CNT TO WC-INTERMED-O.
038200     MOVE WS-STOPBANG-HIGH-CNT     TO WC-HIGH-O.
038300     WRITE RPT-REC FROM WS-CATEGORY-LINE
038400         AFTER ADVANCING 1 LINES.
038500*
038600     IF RR-RECORDS-PROCESSED > ZERO
038700         COMPUTE WS-MORT-MEAN ROUNDED =
038800             WS-MORT-SUM / RR-RECORDS-PROCESSED
038900     ELSE
039000         MOVE ZERO TO WS-MORT-MEAN.
039100     MOVE WS-MORT-SUM  TO WM-SUM-O.
039200     MOVE WS-MORT-MEAN TO WM-MEAN-O.
039300     WRITE RPT-REC FROM WS-MORT-LINE
039400         AFTER ADVANCING 2 LINES.
039500     CLOSE RPTFILE.
039600 300-EXIT.
039700     EXIT.
039800*
039900 600-BUMP-CATEGORY-COUNTS.
040000     IF LK-RCRI-CATEGORY = "LOW         "
040100         ADD 1 TO WS-RCRI-LOW-CNT
040200     ELSE IF LK-RCRI-CATEGORY = "INTERMEDIATE"
040300         ADD 1 TO WS-RCRI-INTERMED-CNT
040400     ELSE
040500         ADD 1 TO WS-RCRI-HIGH-CNT.
040600*
040700     IF LK-ARISCAT-CATEGORY = "LOW         "
040800         ADD 1 TO WS-ARISCAT-LOW-CNT
040900     ELSE IF LK-ARISCAT-CATEGORY = "INTERMEDIATE"
041000         ADD 1 TO WS-ARISCAT-INTERMED-CNT
041100     ELSE
041200         ADD 1 TO WS-ARISCAT-HIGH-CNT.
041300*
041400     IF LK-STOPBANG-CATEGORY = "LOW         "
041500         ADD 1 TO WS-STOPBANG-LOW-CNT
041600     ELSE IF LK-STOPBANG-CATEGORY = "INTERMEDIATE"
041700         ADD 1 TO WS-STOPBANG-INTERMED-CNT
041800     ELSE
041900         ADD 1 TO WS-STOPBANG-HIGH-CNT.
042000 600-EXIT.
042100     EXIT.
