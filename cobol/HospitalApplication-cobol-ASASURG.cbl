000100 IDENTIFICATION DIVISION.                                               ASASURG
000200******************************************************************     ASASURG
000300 PROGRAM-ID.  ASASURG.
000400 AUTHOR. J. CARMODY.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 04/04/94.
000700 DATE-COMPILED. 04/04/94.
000800 SECURITY. NON-CONFIDENTIAL.
000900*
001000*REMARKS.
001100*
001200*    CALLED SUBPROGRAM - TWO PURE TABLE-LOOKUP CLASSIFIERS SHARED
001300*    BY THE PRE-OP RISK BATCH (PERIORSK).  NO FILE I/O.  CALLER
001400*    SETS AS-FUNCTION-CODE TO SELECT WHICH RULE TO RUN:
001500*
001600*       'A'  ASA PHYSICAL STATUS CLASSIFIER
001700*            CLASS (1-6) + EMERGENCY MODIFIER  ->  LABEL, RISK
001800*            BAND, AND NORMALIZED PERCENT FOR THE SUMMARY REPORT.
001900*
002000*       'S'  SURGICAL-RISK CLASSIFIER
002100*            SIZE/CATEGORY/SUBTYPE/INCISION  ->  LOW/INT/HIGH.
002200*            (LOGIC WAS EMBEDDED IN THE OLD ON-SCREEN WORKBENCH;
002300*             FACTORED OUT HERE AS A PLAIN BUSINESS RULE.)
002400*
002500******************************************************************     ASASURG
002600*  CHANGE LOG                                                          ASASURG
002700*   04/04/94  JWC  0000  ORIGINAL - ASA CLASSIFIER ONLY               ASASURG
002800*   11/06/96  JWC  0041  ADDED NORMALIZED-PERCENT OUTPUT FOR THE      ASASURG
002900*                        CHARTING SCREEN                              ASASURG
003000*   06/02/97  RST  0077  ADDED SURGICAL-RISK CLASSIFIER (FN 'S'),     ASASURG
003100*                        MOVED OUT OF THE PATIENT ENTRY SCREEN        ASASURG
003200*   02/03/99  JWC  0103  Y2K REVIEW - NO DATE FIELDS, NO CHANGE       ASASURG
003300*   07/19/00  MLH  0119  ASA CLASS VI NO LONGER RAISED BY EMERG FLAG  ASASURG
003400*   08/19/02  MLH  0144  ADDED VASCULAR/SUPRAINGUINAL HIGH-RISK TEST  ASASURG
003500*   03/11/05  RST  0168  REDEFINED BAND/PERCENT TABLES OFF CONSTANTS  ASASURG
003600*   05/14/08  JWC  0171  STANDARDS REVIEW - NO LOGIC CHANGE           ASASURG
003650*   11/03/09  RST  0186  WIRED AS-CODE-FIELD-PROFILE INTO AN ACTUAL   ASASURG
003660*                        TRACE DISPLAY OFF UPSI-0 - IT HAD SAT        ASASURG
003670*                        UNUSED SINCE THE "FUTURE" COMMENT WAS        ASASURG
003680*                        WRITTEN AND NOTHING EVER READ IT             ASASURG
003700******************************************************************     ASASURG
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER. IBM-390.
004100 OBJECT-COMPUTER. IBM-390.
004150 SPECIAL-NAMES.
004160     UPSI-0 ON STATUS IS AS-TRACE-SW-ON.
004200 INPUT-OUTPUT SECTION.
004300*
004400 DATA DIVISION.
004500 FILE SECTION.
004600*
004700 WORKING-STORAGE SECTION.
004800*
004900 01  WS-SUBSCRIPTS.
005000     05  WS-CLASS-IX                PIC 9(01) COMP.
005100*
005200*    ASA RISK-BAND AND NORMALIZED-PERCENT TABLES ARE CARRIED AS
005300*    NAMED CONSTANTS (ONE PER CLASS) AND THEN RE-VIEWED AS AN
005400*    OCCURS TABLE SO 100-CLASSIFY-ASA CAN INDEX STRAIGHT OFF THE
005500*    CLASS DIGIT INSTEAD OF A SIX-WAY IF.
005600 01  WS-ASA-BAND-CONST.
005700     05  FILLER                      PIC X(12) VALUE "VERY LOW    ".
005800     05  FILLER                      PIC X(12) VALUE "LOW         ".
005900     05  FILLER                      PIC X(12) VALUE "INTERMEDIATE".
006000     05  FILLER                      PIC X(12) VALUE "HIGH        ".
006100     05  FILLER                      PIC X(12) VALUE "VERY HIGH   ".
006200     05  FILLER                      PIC X(12) VALUE "N/A         ".
006300 01  WS-ASA-BAND-TAB REDEFINES WS-ASA-BAND-CONST.
006400     05  WS-ASA-BAND                PIC X(12) OCCURS 6 TIMES.
006500*
006600 01  WS-ASA-PCT-CONST.
006700     05  FILLER                      PIC 9(02)V9(02) VALUE 5.00.
006800     05  FILLER                      PIC 9(02)V9(02) VALUE 10.00.
006900     05  FILLER                      PIC 9(02)V9(02) VALUE 25.00.
007000     05  FILLER                      PIC 9(02)V9(02) VALUE 50.00.
007100     05  FILLER                      PIC 9(02)V9(02) VALUE 75.00.
007200     05  FILLER                      PIC 9(02)V9(02) VALUE 90.00.
007300 01  WS-ASA-PCT-TAB REDEFINES WS-ASA-PCT-CONST.
007400     05  WS-ASA-PCT                 PIC 9(02)V9(02) OCCURS 6 TIMES.
007500*
007600 LINKAGE SECTION.
007700 01  ASASURG-PARMS.
007800     05  AS-FUNCTION-CODE            PIC X(01).
007900         88  AS-FN-ASA                     VALUE "A".
008000         88  AS-FN-SURG-RISK               VALUE "S".
008100*        ---- ASA CLASSIFIER IN/OUT -------------------------
008200     05  AS-ASA-CLASS                PIC X(02).
008300         88  AS-CLASS-VI                   VALUE "6 ".
008400     05  AS-ASA-EMERGENCY            PIC X(01).
008500         88  AS-EMERG-YES                  VALUE "Y".
008600     05  AS-ASA-LABEL-OUT            PIC X(02).
008700     05  AS-ASA-EMERG-OUT            PIC X(01).
008800     05  AS-ASA-RISK-BAND-OUT        PIC X(12).
008900     05  AS-ASA-NORM-PCT-OUT         PIC 9(02)V9(02).
009000*        ---- SURGICAL-RISK CLASSIFIER IN/OUT ----------------
009100     05  AS-SURG-SIZE                PIC X(01).
009200         88  AS-SIZE-MEDIUM                VALUE "M".
009300         88  AS-SIZE-LARGE-OR-SPECIAL      VALUES "L" "E".
009400     05  AS-SURG-CATEGORY            PIC X(01).
009500         88  AS-CAT-CARDIAC                VALUE "C".
009600         88  AS-CAT-VASCULAR               VALUE "V".
009700         88  AS-CAT-ABDOMINAL              VALUE "A".
009800     05  AS-SURG-SUBTYPE             PIC X(01).
009900         88  AS-SUBTYPE-SUPRAINGUINAL      VALUE "S".
010000         88  AS-SUBTYPE-ABD-UPPER          VALUE "U".
010100     05  AS-INCISION-SITE            PIC X(01).
010200         88  AS-INCISION-INTRATHORACIC     VALUE "T".
010300     05  AS-SURG-RISK-CLASS-OUT      PIC X(04).
010400     05  AS-RETURN-CD                PIC S9(04) COMP.
010450*                                                                      ASASURG
010460* ALTERNATE VIEW - THE SEVEN ONE-BYTE CODE FIELDS ON THE PARAMETER    ASASURG
010470* RECORD AS A TABLE, READ BY 900-TRACE-CODES WHEN UPSI-0 IS ON -      ASASURG
010480* SEE 003650                                                          ASASURG
010490 01  AS-CODE-FIELD-PROFILE REDEFINES ASASURG-PARMS.
010491     05  AS-CODE-FIELD               PIC X(01) OCCURS 7 TIMES.
010492     05  FILLER                      PIC X(27).
010500*
010600 PROCEDURE DIVISION USING ASASURG-PARMS.
010700 000-MAIN.
010800     MOVE ZERO TO AS-RETURN-CD.
010900     IF AS-FN-ASA
011000         PERFORM 100-CLASSIFY-ASA THRU 100-EXIT
012000     ELSE
012100     IF AS-FN-SURG-RISK
012200         PERFORM 200-CLASSIFY-SURG-RISK THRU 200-EXIT
012300     ELSE
012400         MOVE -1 TO AS-RETURN-CD.
012450     IF AS-TRACE-SW-ON
012460         PERFORM 900-TRACE-CODES THRU 900-EXIT.
012500     GOBACK.
012600*
012700 100-CLASSIFY-ASA.
012800*    CLASS DIGIT DRIVES THE TABLE SUBSCRIPT DIRECTLY - CLASSES
012900*    ARE STORED AS "1 ".."6 " SO THE FIRST BYTE IS THE DIGIT.
013000     MOVE AS-ASA-CLASS(1:1) TO WS-CLASS-IX.
013100     IF WS-CLASS-IX < 1 OR WS-CLASS-IX > 6
013200         MOVE 10.00 TO AS-ASA-NORM-PCT-OUT
013300         MOVE "N/A         " TO AS-ASA-RISK-BAND-OUT
013400         MOVE SPACE TO AS-ASA-EMERG-OUT
014000         GO TO 100-EXIT.
014100*
014200     MOVE AS-ASA-CLASS TO AS-ASA-LABEL-OUT.
014300     MOVE WS-ASA-BAND(WS-CLASS-IX) TO AS-ASA-RISK-BAND-OUT.
014400     MOVE WS-ASA-PCT(WS-CLASS-IX)  TO AS-ASA-NORM-PCT-OUT.
014500*
014600*    EMERGENCY MODIFIER IS PURE LABELING - CLASS VI IS ALREADY
014700*    THE TOP OF THE SCALE AND IS NEVER "RAISED" BY IT.            071900MLH
014800     IF AS-EMERG-YES AND NOT AS-CLASS-VI
014900         MOVE "E" TO AS-ASA-EMERG-OUT
015000     ELSE
015100         MOVE SPACE TO AS-ASA-EMERG-OUT.
015200 100-EXIT.
015300     EXIT.
015400*
015500 200-CLASSIFY-SURG-RISK.
015600     MOVE "LOW " TO AS-SURG-RISK-CLASS-OUT.
015700*
015800     IF AS-SIZE-MEDIUM
015900         MOVE "INT " TO AS-SURG-RISK-CLASS-OUT.
016000     IF AS-SIZE-LARGE-OR-SPECIAL
016100         MOVE "HIGH" TO AS-SURG-RISK-CLASS-OUT.
016200*
016300     IF AS-CAT-CARDIAC
016400     OR AS-INCISION-INTRATHORACIC
016500     OR (AS-CAT-VASCULAR AND AS-SUBTYPE-SUPRAINGUINAL)
016600         MOVE "HIGH" TO AS-SURG-RISK-CLASS-OUT.
016700*
016800     IF AS-CAT-ABDOMINAL AND AS-SUBTYPE-ABD-UPPER
016900       AND AS-SURG-RISK-CLASS-OUT = "LOW "                            081902MLH
017000         MOVE "INT " TO AS-SURG-RISK-CLASS-OUT.
017100 200-EXIT.
017200     EXIT.
017300*
017400*    UPSI-0 PRODUCTION DEBUG SWITCH - OFF BY DEFAULT.  WHEN THE
017500*    OPERATOR FLIPS IT ON AT JCL EXEC TIME, DUMPS THE SEVEN RAW
017600*    ONE-BYTE CODE FIELDS FOR THE REQUEST JUST CLASSIFIED.
017700 900-TRACE-CODES.
017800     DISPLAY "ASASURG TRACE - CODES: " AS-CODE-FIELD-PROFILE.
017900 900-EXIT.
018000     EXIT.
