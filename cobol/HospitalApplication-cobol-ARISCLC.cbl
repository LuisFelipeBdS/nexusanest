000100 IDENTIFICATION DIVISION.                                               ARISCLC
000200******************************************************************     ARISCLC
000300 PROGRAM-ID.  ARISCLC.
000400 AUTHOR. R. TANAKA.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 04/11/94.
000700 DATE-COMPILED. 04/11/94.
000800 SECURITY. NON-CONFIDENTIAL.
000900*
001000*REMARKS.
001100*
001200*    CALLED SUBPROGRAM - ARISCAT POSTOPERATIVE PULMONARY
001300*    COMPLICATION SCORE.  RETURNS THE FULL WEIGHTED FORM (WITH
001400*    THE AGE/INCISION/DURATION MUTUAL-EXCLUSIVITY RULES) AND THE
001500*    SIMPLE FORM (ELEVEN INDEPENDENT WEIGHTED FACTORS, NO
001600*    EXCLUSIVITY) FROM ONE CALL.  BOTH FORMS SHARE THE SAME
001700*    3-BAND PROBABILITY TABLE.  PURE CALCULATION - NO FILE I/O.
001800*
001900******************************************************************     ARISCLC
002000*  CHANGE LOG                                                          ARISCLC
002100*   04/11/94  JWC  0000  ORIGINAL - FULL FORM ONLY                     ARISCLC
002200*   11/06/96  JWC  0041  ADDED SIMPLE-FORM SCORE AND CATEGORY          ARISCLC
002300*   02/03/99  JWC  0103  Y2K REVIEW - NO DATE FIELDS, NO CHANGE        ARISCLC
002400*   08/19/02  MLH  0144  CLARIFIED >80 WINS OVER 51-80 IN FULL FORM    ARISCLC
002410*   11/02/04  RST  0160  CONFIRMED AGE-BAND EXCLUSIVITY HOLDS WHEN     ARISCLC
002420*                        DURATION AND INCISION BOTH SCORE MAX         ARISCLC
002430*   07/19/06  MLH  0166  RENUMBERED WS-BAND-HIWATER TABLE TO MATCH    ARISCLC
002440*                        THE OTHER SCORER SUBPROGRAMS' 3-BAND LAYOUT  ARISCLC
002500*   05/14/08  JWC  0171  STANDARDS REVIEW - NO LOGIC CHANGE            ARISCLC
002510*   02/18/11  RST  0190  ANNUAL STANDARDS AUDIT - NO LOGIC CHANGE      ARISCLC
002600******************************************************************     ARISCLC
002700 ENVIRONMENT DIVISION.
002800 CONFIGURATION SECTION.
002900 SOURCE-COMPUTER. IBM-390.
003000 OBJECT-COMPUTER. IBM-390.
003100 INPUT-OUTPUT SECTION.
003200*
003300 DATA DIVISION.
003400 FILE SECTION.
003500*
003600 WORKING-STORAGE SECTION.
003700 01  WS-ACCUMULATORS.
003800     05  WS-FULL-SCORE              PIC 9(03) COMP.
003900     05  WS-SIMPLE-SCORE            PIC 9(03) COMP.
004000*
004100*    3-BAND PROBABILITY TABLE, SHARED BY BOTH FORMS.
004200 01  WS-BAND-CAT-CONST.
004300     05  FILLER                      PIC X(12) VALUE "LOW         ".
004400     05  FILLER                      PIC X(12) VALUE "INTERMEDIATE".
004500     05  FILLER                      PIC X(12) VALUE "HIGH        ".
004600 01  WS-BAND-CAT-TAB REDEFINES WS-BAND-CAT-CONST.
004700     05  WS-BAND-CAT                PIC X(12) OCCURS 3 TIMES.
004800*
004900 01  WS-BAND-PCT-CONST.
005000     05  FILLER                      PIC 9(02)V9(02) VALUE 1.60.
005100     05  FILLER                      PIC 9(02)V9(02) VALUE 13.30.
005200     05  FILLER                      PIC 9(02)V9(02) VALUE 42.10.
005300 01  WS-BAND-PCT-TAB REDEFINES WS-BAND-PCT-CONST.
005400     05  WS-BAND-PCT                PIC 9(02)V9(02) OCCURS 3 TIMES.
005500*
005600*    ALTERNATE VIEW OF THE SCORE PAIR AS A TABLE, USED BY
005700*    800-BAND-FOR-SCORE SO ONE PARAGRAPH SERVICES BOTH FORMS.
005800 01  WS-SCORE-PAIR REDEFINES WS-ACCUMULATORS.
005900     05  WS-SCORE-OF               PIC 9(03) COMP OCCURS 2 TIMES.
006000*
006100 01  WS-SUBSCRIPTS.
006200     05  WS-BAND-IX                 PIC 9(01) COMP.
006300*
006400 LINKAGE SECTION.
006500 01  ARISCLC-PARMS.
006600     05  AR-AGE-51-80-FLAG           PIC X(01).
006700     05  AR-AGE-OVER-80-FLAG         PIC X(01).
006800     05  AR-SPO2-LE-95-FLAG          PIC X(01).
006900     05  AR-SPO2-91-95-FLAG          PIC X(01).
007000     05  AR-SPO2-LE-90-FLAG          PIC X(01).
007100     05  AR-RESP-INFECT-FLAG         PIC X(01).
007200     05  AR-ANEMIA-FLAG              PIC X(01).
007300     05  AR-UPPER-ABDOMEN-FLAG       PIC X(01).
007400     05  AR-INTRATHORACIC-FLAG       PIC X(01).
007500     05  AR-DURATION-2-3H-FLAG       PIC X(01).
007600     05  AR-DURATION-OVER-3H-FLAG    PIC X(01).
007700     05  AR-EMERGENCY-FLAG           PIC X(01).
007800     05  AR-FULL-SCORE-OUT           PIC 9(03).
007900     05  AR-FULL-PROB-PCT-OUT        PIC 9(02)V9(02).
008000     05  AR-FULL-CATEGORY-OUT        PIC X(12).
008100     05  AR-SIMPLE-SCORE-OUT         PIC 9(03).
008200     05  AR-SIMPLE-PROB-PCT-OUT      PIC 9(02)V9(02).
008300     05  AR-SIMPLE-CATEGORY-OUT      PIC X(12).
008400     05  AR-RETURN-CD                PIC S9(04) COMP.
008500*
008600 PROCEDURE DIVISION USING ARISCLC-PARMS.
008700 000-MAIN.
008800     MOVE ZERO TO AR-RETURN-CD, WS-FULL-SCORE, WS-SIMPLE-SCORE.
008900     PERFORM 100-SCORE-FULL-FORM   THRU 100-EXIT.
009000     PERFORM 200-SCORE-SIMPLE-FORM THRU 200-EXIT.
009100     MOVE WS-FULL-SCORE   TO AR-FULL-SCORE-OUT.
009200     MOVE WS-SIMPLE-SCORE TO AR-SIMPLE-SCORE-OUT.
009300     MOVE 1 TO WS-BAND-IX.
009400     PERFORM 800-BAND-FOR-SCORE THRU 800-EXIT.
009500     MOVE WS-BAND-CAT(WS-BAND-IX) TO AR-FULL-CATEGORY-OUT.
009600     MOVE WS-BAND-PCT(WS-BAND-IX) TO AR-FULL-PROB-PCT-OUT.
009700     MOVE 2 TO WS-BAND-IX.
009800     PERFORM 800-BAND-FOR-SCORE THRU 800-EXIT.
009900     MOVE WS-BAND-CAT(WS-BAND-IX) TO AR-SIMPLE-CATEGORY-OUT.
010000     MOVE WS-BAND-PCT(WS-BAND-IX) TO AR-SIMPLE-PROB-PCT-OUT.
010100     GOBACK.
010200*
010300 100-SCORE-FULL-FORM.
010400*    AGE, INCISION AND DURATION ARE MUTUALLY EXCLUSIVE IN THE
010500*    FULL FORM - HIGHEST-WEIGHT CONDITION WINS EACH GROUP.
010600     IF AR-AGE-OVER-80-FLAG = "Y"
010700         ADD 16 TO WS-FULL-SCORE
010800     ELSE IF AR-AGE-51-80-FLAG = "Y"
010900         ADD 3 TO WS-FULL-SCORE.
011000*
011100     IF AR-SPO2-LE-95-FLAG = "Y"
011200         ADD 8 TO WS-FULL-SCORE.
011300     IF AR-RESP-INFECT-FLAG = "Y"
011400         ADD 17 TO WS-FULL-SCORE.
011500     IF AR-ANEMIA-FLAG = "Y"
011600         ADD 11 TO WS-FULL-SCORE.
011700*
011800     IF AR-INTRATHORACIC-FLAG = "Y"
011900         ADD 24 TO WS-FULL-SCORE
012000     ELSE IF AR-UPPER-ABDOMEN-FLAG = "Y"
012100         ADD 15 TO WS-FULL-SCORE.
012200*
012300     IF AR-DURATION-OVER-3H-FLAG = "Y"
012400         ADD 23 TO WS-FULL-SCORE
012500     ELSE IF AR-DURATION-2-3H-FLAG = "Y"
012600         ADD 16 TO WS-FULL-SCORE.
012700*
012800     IF AR-EMERGENCY-FLAG = "Y"
012900         ADD 8 TO WS-FULL-SCORE.
013000 100-EXIT.
013100     EXIT.
013200*
013300 200-SCORE-SIMPLE-FORM.
013400*    ELEVEN INDEPENDENT WEIGHTED FACTORS - NO EXCLUSIVITY RULES    061297RST
013500*    IN THIS VARIANT, UNLIKE THE FULL FORM ABOVE.                  061297RST
013600     IF AR-AGE-51-80-FLAG = "Y"        ADD  3 TO WS-SIMPLE-SCORE.
013700     IF AR-AGE-OVER-80-FLAG = "Y"      ADD 16 TO WS-SIMPLE-SCORE.
013800     IF AR-SPO2-91-95-FLAG = "Y"       ADD 24 TO WS-SIMPLE-SCORE.
013900     IF AR-SPO2-LE-90-FLAG = "Y"       ADD 27 TO WS-SIMPLE-SCORE.
014000     IF AR-RESP-INFECT-FLAG = "Y"      ADD 17 TO WS-SIMPLE-SCORE.
014100     IF AR-ANEMIA-FLAG = "Y"           ADD 11 TO WS-SIMPLE-SCORE.
014200     IF AR-UPPER-ABDOMEN-FLAG = "Y"    ADD 15 TO WS-SIMPLE-SCORE.
014300     IF AR-INTRATHORACIC-FLAG = "Y"    ADD 24 TO WS-SIMPLE-SCORE.
014400     IF AR-DURATION-2-3H-FLAG = "Y"    ADD 16 TO WS-SIMPLE-SCORE.
014500     IF AR-DURATION-OVER-3H-FLAG = "Y" ADD 23 TO WS-SIMPLE-SCORE.
014600     IF AR-EMERGENCY-FLAG = "Y"        ADD  8 TO WS-SIMPLE-SCORE.
014700 200-EXIT.
014800     EXIT.
014900*
015000 800-BAND-FOR-SCORE.
015100     IF WS-SCORE-OF(WS-BAND-IX) < 26
015200         MOVE 1 TO WS-BAND-IX
015300     ELSE IF WS-SCORE-OF(WS-BAND-IX) < 45
015400         MOVE 2 TO WS-BAND-IX
015500     ELSE
015600         MOVE 3 TO WS-BAND-IX.
015700 800-EXIT.
015800     EXIT.
