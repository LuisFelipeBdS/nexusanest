000100 IDENTIFICATION DIVISION.                                               RCRISCOR
000200******************************************************************     RCRISCOR
000300 PROGRAM-ID.  RCRISCOR.
000400 AUTHOR. R. TANAKA.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 04/11/94.
000700 DATE-COMPILED. 04/11/94.
000800 SECURITY. NON-CONFIDENTIAL.
000900*
001000*REMARKS.
001100*
001200*    CALLED SUBPROGRAM - REVISED CARDIAC RISK INDEX (RCRI).
001300*    SIX ONE-POINT BOOLEAN FACTORS ARE CARRIED AS A TABLE AND
001400*    SUMMED WITH PERFORM VARYING RATHER THAN SIX SEPARATE ADDs.
001500*    RETURNS BOTH THE FULL FORM (CLASS I-IV, EVENT RISK PERCENT,
001600*    3-BAND CATEGORY) AND THE SIMPLE FORM'S 3-BAND CATEGORY -
001700*    THE SIMPLE FORM IS THE SAME SIX FACTORS, SO ONE SUBPROGRAM
001800*    COVERS BOTH PER THE SPEC.  PURE CALCULATION - NO FILE I/O.
001900*
002000******************************************************************     RCRISCOR
002100*  CHANGE LOG                                                          RCRISCOR
002200*   04/11/94  JWC  0000  ORIGINAL                                      RCRISCOR
002300*   11/06/96  JWC  0041  ADDED SIMPLE-FORM CATEGORY OUTPUT             RCRISCOR
002400*   02/03/99  JWC  0103  Y2K REVIEW - NO DATE FIELDS, NO CHANGE        RCRISCOR
002500*   03/11/05  RST  0168  SWITCHED SIX-FACTOR SUM TO TABLE/PERFORM      RCRISCOR
002600*                        VARYING - WAS SIX SEPARATE IF/ADD PAIRS       RCRISCOR
002610*   09/08/06  MLH  0166  RENUMBERED WS-BAND-HIWATER TABLE TO MATCH     RCRISCOR
002620*                        THE OTHER SCORER SUBPROGRAMS' 3-BAND LAYOUT  RCRISCOR
002700*   05/14/08  JWC  0171  STANDARDS REVIEW - NO LOGIC CHANGE            RCRISCOR
002710*   02/18/11  RST  0190  ANNUAL STANDARDS AUDIT - NO LOGIC CHANGE      RCRISCOR
002800******************************************************************     RCRISCOR
002900 ENVIRONMENT DIVISION.
003000 CONFIGURATION SECTION.
003100 SOURCE-COMPUTER. IBM-390.
003200 OBJECT-COMPUTER. IBM-390.
003300 INPUT-OUTPUT SECTION.
003400*
003500 DATA DIVISION.
003600 FILE SECTION.
003700*
003800 WORKING-STORAGE SECTION.
003900 01  WS-RCRI-FACTOR-HOLD.
004000     05  WS-RCRI-FACTOR             PIC X(01) OCCURS 6 TIMES.
004100 01  WS-RCRI-FACTOR-SNGL REDEFINES WS-RCRI-FACTOR-HOLD.
004200     05  WS-HIGH-RISK-SURG-HOLD      PIC X(01).
004300     05  WS-ISCHEMIC-HD-HOLD         PIC X(01).
004400     05  WS-CHF-HOLD                 PIC X(01).
004500     05  WS-CEREBROVASC-HOLD         PIC X(01).
004600     05  WS-INSULIN-DM-HOLD          PIC X(01).
004700     05  WS-CREATININE-FACTOR-HOLD   PIC X(01).
004800*
004900*    CLASS/RISK-PERCENT/CATEGORY TABLES FOR THE FULL FORM,
005000*    INDEXED BY SCORE + 1 (SCORE 0-3, CAPPED AT 3 FOR CLASS IV).
005100 01  WS-RCRI-CLASS-CONST.
005200     05  FILLER                      PIC X(02) VALUE "1 ".
005300     05  FILLER                      PIC X(02) VALUE "2 ".
005400     05  FILLER                      PIC X(02) VALUE "3 ".
005500     05  FILLER                      PIC X(02) VALUE "4 ".
005600 01  WS-RCRI-CLASS-TAB REDEFINES WS-RCRI-CLASS-CONST.
005700     05  WS-RCRI-CLASS              PIC X(02) OCCURS 4 TIMES.
005800*
005900 01  WS-RCRI-RISK-PCT-CONST.
006000     05  FILLER                      PIC 9(02)V9(02) VALUE 0.40.
006100     05  FILLER                      PIC 9(02)V9(02) VALUE 0.90.
006200     05  FILLER                      PIC 9(02)V9(02) VALUE 7.00.
006300     05  FILLER                      PIC 9(02)V9(02) VALUE 11.00.
006400 01  WS-RCRI-RISK-PCT-TAB REDEFINES WS-RCRI-RISK-PCT-CONST.
006500     05  WS-RCRI-RISK-PCT          PIC 9(02)V9(02) OCCURS 4 TIMES.
006600*
006700 01  WS-RCRI-FULL-CAT-CONST.
006800     05  FILLER                      PIC X(12) VALUE "LOW         ".
006900     05  FILLER                      PIC X(12) VALUE "INTERMEDIATE".
007000     05  FILLER                      PIC X(12) VALUE "INTERMEDIATE".
007100     05  FILLER                      PIC X(12) VALUE "HIGH        ".
007200 01  WS-RCRI-FULL-CAT-TAB REDEFINES WS-RCRI-FULL-CAT-CONST.
007300     05  WS-RCRI-FULL-CAT          PIC X(12) OCCURS 4 TIMES.
007400*
007500 01  WS-SUBSCRIPTS.
007600     05  WS-FACTOR-IX               PIC 9(01) COMP.
007700     05  WS-TABLE-IX                PIC 9(01) COMP.
007800*
007900 LINKAGE SECTION.
008000 01  RCRISCOR-PARMS.
008100     05  RC-HIGH-RISK-SURGERY        PIC X(01).
008200     05  RC-ISCHEMIC-HD              PIC X(01).
008300     05  RC-CHF-FLAG                 PIC X(01).
008400     05  RC-CEREBROVASC              PIC X(01).
008500     05  RC-INSULIN-FLAG             PIC X(01).
008600     05  RC-CREATININE-FACTOR        PIC X(01).
008700     05  RC-SCORE-OUT                PIC 9(01).
008800     05  RC-CLASS-OUT                PIC X(02).
008900     05  RC-RISK-PCT-OUT             PIC 9(02)V9(02).
009000     05  RC-CATEGORY-OUT             PIC X(12).
009100     05  RC-SIMPLE-CATEGORY-OUT      PIC X(12).
009200     05  RC-RETURN-CD                PIC S9(04) COMP.
009300*
009400 PROCEDURE DIVISION USING RCRISCOR-PARMS.
009500 000-MAIN.
009600     MOVE ZERO TO RC-RETURN-CD, RC-SCORE-OUT.
009700     PERFORM 100-LOAD-FACTORS  THRU 100-EXIT.
009800     PERFORM 200-SUM-FACTORS   THRU 200-EXIT.
009900     PERFORM 300-BUILD-FULL-FORM   THRU 300-EXIT.
010000     PERFORM 400-BUILD-SIMPLE-FORM THRU 400-EXIT.
010100     GOBACK.
010200*
010300 100-LOAD-FACTORS.
010400     MOVE RC-HIGH-RISK-SURGERY TO WS-HIGH-RISK-SURG-HOLD.
010500     MOVE RC-ISCHEMIC-HD       TO WS-ISCHEMIC-HD-HOLD.
010600     MOVE RC-CHF-FLAG          TO WS-CHF-HOLD.
010700     MOVE RC-CEREBROVASC       TO WS-CEREBROVASC-HOLD.
010800     MOVE RC-INSULIN-FLAG      TO WS-INSULIN-DM-HOLD.
010900     MOVE RC-CREATININE-FACTOR TO WS-CREATININE-FACTOR-HOLD.
011000 100-EXIT.
011100     EXIT.
011200*
011300 200-SUM-FACTORS.
011400     PERFORM 210-ADD-ONE-FACTOR THRU 210-EXIT
011500             VARYING WS-FACTOR-IX FROM 1 BY 1
011600             UNTIL WS-FACTOR-IX > 6.
011700 200-EXIT.
011800     EXIT.
011900*
012000 210-ADD-ONE-FACTOR.
012100     IF WS-RCRI-FACTOR(WS-FACTOR-IX) = "Y"
012200         ADD 1 TO RC-SCORE-OUT.
012300 210-EXIT.
012400     EXIT.
012500*
012600 300-BUILD-FULL-FORM.
012700*    SCORE 0-2 INDEXES THE TABLE DIRECTLY; ANYTHING 3 OR HIGHER
012800*    IS CLASS IV / 11.00% / HIGH.
012900     IF RC-SCORE-OUT >= 3
013000         MOVE 4 TO WS-TABLE-IX
013100     ELSE
013200         COMPUTE WS-TABLE-IX = RC-SCORE-OUT + 1.
013300     MOVE WS-RCRI-CLASS(WS-TABLE-IX)    TO RC-CLASS-OUT.
013400     MOVE WS-RCRI-RISK-PCT(WS-TABLE-IX) TO RC-RISK-PCT-OUT.
013500     MOVE WS-RCRI-FULL-CAT(WS-TABLE-IX) TO RC-CATEGORY-OUT.
013600 300-EXIT.
013700     EXIT.
013800*
013900 400-BUILD-SIMPLE-FORM.
014000     IF RC-SCORE-OUT = 0
014100         MOVE "LOW         " TO RC-SIMPLE-CATEGORY-OUT
014200     ELSE IF RC-SCORE-OUT <= 2
014300         MOVE "INTERMEDIATE" TO RC-SIMPLE-CATEGORY-OUT
014400     ELSE
014500         MOVE "HIGH        " TO RC-SIMPLE-CATEGORY-OUT.
014600 400-EXIT.
014700     EXIT.
