000100 IDENTIFICATION DIVISION.                                               STOPBANG
000200******************************************************************     STOPBANG
000300 PROGRAM-ID.  STOPBANG.
000400 AUTHOR. R. TANAKA.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 04/15/94.
000700 DATE-COMPILED. 04/15/94.
000800 SECURITY. NON-CONFIDENTIAL.
000900*
001000*REMARKS.
001100*
001200*    CALLED SUBPROGRAM - STOP-BANG OBSTRUCTIVE SLEEP APNEA
001300*    SCREEN.  EIGHT ONE-POINT BOOLEANS, TABLE-DRIVEN LIKE
001400*    RCRISCOR.  PURE CALCULATION - NO FILE I/O.
001500*
001600******************************************************************     STOPBANG
001700*  CHANGE LOG                                                          STOPBANG
001800*   04/15/94  JWC  0000  ORIGINAL                                      STOPBANG
001900*   02/03/99  JWC  0103  Y2K REVIEW - NO DATE FIELDS, NO CHANGE        STOPBANG
002000*   03/11/05  RST  0168  SWITCHED EIGHT-FACTOR SUM TO TABLE/PERFORM    STOPBANG
002100*                        VARYING                                      STOPBANG
002110*   09/08/06  MLH  0166  RENUMBERED WS-SB-FACTOR-HOLD TABLE TO MATCH   STOPBANG
002120*                        THE OTHER SCORER SUBPROGRAMS' FACTOR TABLE   STOPBANG
002200*   05/14/08  JWC  0171  STANDARDS REVIEW - NO LOGIC CHANGE            STOPBANG
002205*   11/03/09  RST  0186  WIRED SB-FACTOR-PROFILE INTO AN ACTUAL        STOPBANG
002206*                        TRACE DISPLAY OFF UPSI-0 - IT HAD SAT         STOPBANG
002207*                        UNUSED SINCE THE "FUTURE" COMMENT WAS         STOPBANG
002208*                        WRITTEN AND NOTHING EVER READ IT              STOPBANG
002210*   02/18/11  RST  0190  ANNUAL STANDARDS AUDIT - NO LOGIC CHANGE      STOPBANG
002300******************************************************************     STOPBANG
002400 ENVIRONMENT DIVISION.
002500 CONFIGURATION SECTION.
002600 SOURCE-COMPUTER. IBM-390.
002700 OBJECT-COMPUTER. IBM-390.
002750 SPECIAL-NAMES.
002760     UPSI-0 ON STATUS IS SB-TRACE-SW-ON.
002800 INPUT-OUTPUT SECTION.
002900*
003000 DATA DIVISION.
003100 FILE SECTION.
003200*
003300 WORKING-STORAGE SECTION.
003400 01  WS-SB-FACTOR-HOLD.
003500     05  WS-SB-FACTOR               PIC X(01) OCCURS 8 TIMES.
003600 01  WS-SB-FACTOR-SNGL REDEFINES WS-SB-FACTOR-HOLD.
003700     05  WS-SNORING-HOLD             PIC X(01).
003800     05  WS-TIREDNESS-HOLD           PIC X(01).
003900     05  WS-OBSERVED-APNEA-HOLD      PIC X(01).
004000     05  WS-HYPERTENSION-HOLD        PIC X(01).
004100     05  WS-BMI-OVER-35-HOLD         PIC X(01).
004200     05  WS-AGE-OVER-50-HOLD         PIC X(01).
004300     05  WS-NECK-OVER-40-HOLD        PIC X(01).
004400     05  WS-MALE-HOLD                PIC X(01).
004500*
004600*    ALTERNATE VIEW - THE RUNNING SCORE SPLIT INTO ITS OWN 77-
004700*    LEVEL-STYLE WORK AREA FOR THE BAND TEST, KEPT SEPARATE FROM
004800*    THE LINKAGE OUTPUT FIELD SO THE COMPARE IN 300- IS BINARY.
004900 01  WS-SCORE-WORK.
005000     05  WS-SCORE                   PIC 9(01) COMP VALUE 0.
005100 01  WS-SCORE-WORK-ALT REDEFINES WS-SCORE-WORK.
005200     05  WS-SCORE-ALT-VIEW          PIC 9(01) COMP.
005300*
005400 01  WS-SUBSCRIPTS.
005500     05  WS-FACTOR-IX               PIC 9(01) COMP.
005600*
005700 LINKAGE SECTION.
005800 01  STOPBANG-PARMS.
005900     05  SB-SNORING                  PIC X(01).
006000     05  SB-TIREDNESS                PIC X(01).
006100     05  SB-OBSERVED-APNEA           PIC X(01).
006200     05  SB-HYPERTENSION             PIC X(01).
006300     05  SB-BMI-OVER-35              PIC X(01).
006400     05  SB-AGE-OVER-50-FLAG         PIC X(01).
006500     05  SB-NECK-OVER-40CM           PIC X(01).
006600     05  SB-MALE-FLAG                PIC X(01).
006700     05  SB-SCORE-OUT                PIC 9(01).
006800     05  SB-CATEGORY-OUT             PIC X(12).
006900     05  SB-RETURN-CD                PIC S9(04) COMP.
006910*                                                                      STOPBANG
006920* ALTERNATE VIEW - THE EIGHT INPUT FLAGS AS ONE TABLE, READ BY        STOPBANG
006930* 900-TRACE-FACTORS WHEN UPSI-0 IS ON - SEE 002205                    STOPBANG
006940 01  SB-FACTOR-PROFILE REDEFINES STOPBANG-PARMS.
006950     05  SB-FACTOR                  PIC X(01) OCCURS 8 TIMES.
006960     05  FILLER                      PIC X(15).
007000*
007100 PROCEDURE DIVISION USING STOPBANG-PARMS.
007200 000-MAIN.
007300     MOVE ZERO TO SB-RETURN-CD, WS-SCORE.
007400     MOVE SB-SNORING          TO WS-SNORING-HOLD.
007500     MOVE SB-TIREDNESS        TO WS-TIREDNESS-HOLD.
007600     MOVE SB-OBSERVED-APNEA   TO WS-OBSERVED-APNEA-HOLD.
007700     MOVE SB-HYPERTENSION     TO WS-HYPERTENSION-HOLD.
007800     MOVE SB-BMI-OVER-35      TO WS-BMI-OVER-35-HOLD.
007900     MOVE SB-AGE-OVER-50-FLAG TO WS-AGE-OVER-50-HOLD.
008000     MOVE SB-NECK-OVER-40CM   TO WS-NECK-OVER-40-HOLD.
008100     MOVE SB-MALE-FLAG        TO WS-MALE-HOLD.
008200     PERFORM 200-ADD-ONE-FACTOR THRU 200-EXIT
008300             VARYING WS-FACTOR-IX FROM 1 BY 1
008400             UNTIL WS-FACTOR-IX > 8.
008500     MOVE WS-SCORE TO SB-SCORE-OUT.
008600     PERFORM 300-BAND-SCORE THRU 300-EXIT.
008650     IF SB-TRACE-SW-ON
008660         PERFORM 900-TRACE-FACTORS THRU 900-EXIT.
008700     GOBACK.
008800*
008900 200-ADD-ONE-FACTOR.
009000     IF WS-SB-FACTOR(WS-FACTOR-IX) = "Y"
009100         ADD 1 TO WS-SCORE.
009200 200-EXIT.
009300     EXIT.
009400*
009500 300-BAND-SCORE.
009600     IF WS-SCORE-ALT-VIEW <= 2
009700         MOVE "LOW         " TO SB-CATEGORY-OUT
009800     ELSE IF WS-SCORE-ALT-VIEW <= 4
009900         MOVE "INTERMEDIATE" TO SB-CATEGORY-OUT
010000     ELSE
010100         MOVE "HIGH        " TO SB-CATEGORY-OUT.
010200 300-EXIT.
010300     EXIT.
010400*
010500*    UPSI-0 PRODUCTION DEBUG SWITCH - OFF BY DEFAULT.  WHEN THE
010600*    OPERATOR FLIPS IT ON AT JCL EXEC TIME, DUMPS THE EIGHT RAW
010700*    INPUT FLAGS FOR THE PATIENT CURRENTLY BEING SCORED.
010800 900-TRACE-FACTORS.
010900     DISPLAY "STOPBANG TRACE - FACTORS: " SB-FACTOR-PROFILE.
011000 900-EXIT.
011100     EXIT.
